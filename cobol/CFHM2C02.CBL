000100******************************************************************
000200* FECHA       : 21/03/2011                                      *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : DESEMPENO DE CASCO / FROTA TRANSPETRO            *
000500* PROGRAMA    : CFHM2C02                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL CONSOLIDADO (CONSOL.DAT) Y LA TABLA DE    *
000800*             : ULTIMA DOCAGEM (ULTDOC.DAT), CALCULA EL CFI DE   *
000900*             : CASCO LIMPIO POR NAVIO Y ARMA EL ARCHIVO DE      *
001000*             : ENTRENAMIENTO (TREINO.DAT) PARA EL AJUSTE DE     *
001100*             : REGRESION QUE SE CORRE FUERA DE ESTE LOTE.       *
001200* ARCHIVOS    : CONSOL=E,ULTDOC=E,CFI-CLEAN=S,TREINO=S            *
001300* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001400* INSTALADO   : 05/05/2011                                       *
001500* BPM/RATIONAL: 241191                                           *
001600* NOMBRE      : MODELO PREDICTIVO DE BIOINCRUSTACION DE CASCO    *
001700* DESCRIPCION : CALCULO DE CFI LIMPIO Y CONSTRUCCION DEL DATASET *
001800*             : DE ENTRENAMIENTO (ETAPA INTERMEDIA DEL MODELO)   *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                     CFHM2C02.
002200 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.                   GERENCIA ENG. NAVAL - FROTA TRANSPETRO.
002400 DATE-WRITTEN.                   21/03/2011.
002500 DATE-COMPILED.
002600 SECURITY.                       USO INTERNO - NO DISTRIBUIR.
002700******************************************************************
002800*                    L O G   D E   C A M B I O S                *
002900******************************************************************
003000* 21/03/2011 EEDR  241191  VERSION ORIGINAL - CFI_CLEAN Y ARMADO *
003100*                          DE TREINO.DAT.                        *
003200* 05/05/2011 EEDR  241191  INSTALADO EN PRODUCCION LOTE 01.      *
003300* 14/08/2013 LFG   247702  SE ENCONTRO QUE EL PROMEDIO DE CFI    *
003400*                          QUEDABA EN CERO CUANDO NINGUN TRAMO   *
003500*                          CALIFICABA - SE FUERZA EL VALOR POR   *
003600*                          DEFECTO DE 25.00 TON/DIA.             *
003700* 12/05/2016 CAS   255611  HPI_BASELINE SE CALCULA COMO PROMEDIO *
003800*                          DE CFI_CLEAN DE TODOS LOS NAVIOS, NO  *
003900*                          SOLO DE LOS NAVIOS CON CONSOLIDADO EN *
004000*                          ESTA CORRIDA (AJUSTE DE ALCANCE).     *
004100* 27/01/1998 JCL   Y2K001  REVISION DE CAMPOS DE FECHA DE 2      *
004200*                          DIGITOS - SIN HALLAZGOS, FECHAS YA    *
004300*                          VIAJAN EN FORMATO CCYYMMDD.           *
004400* 09/09/2018 MJP   260015  SE AGREGA CONTADOR DE FILAS DE        *
004500*                          ENTRENAMIENTO DESCARTADAS PARA        *
004600*                          SEGUIMIENTO - ESTADISTICAS AVISA      *
004700*                          CUANDO NO HAY AL MENOS 5 FILAS PARA   *
004800*                          QUE LA PLANILLA AJUSTE EL MODELO.     *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS NUMERICO-VALIDO  IS "0" THRU "9"
005500     UPSI-0 IS BANDEIRA-TESTE.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CONSOL      ASSIGN TO CONSOL
005900            ORGANIZATION    IS LINE SEQUENTIAL
006000            FILE STATUS     IS FS-CONSOL.
006100
006200     SELECT ULTDOC      ASSIGN TO ULTDOC
006300            ORGANIZATION    IS RELATIVE
006400            ACCESS MODE     IS SEQUENTIAL
006500            FILE STATUS     IS FS-ULTDOC.
006600
006700     SELECT TREINO      ASSIGN TO TREINO
006800            ORGANIZATION    IS LINE SEQUENTIAL
006900            FILE STATUS     IS FS-TREINO.
007000
007100     SELECT CFI-CLEAN   ASSIGN TO CFICLEAN
007200            ORGANIZATION    IS RELATIVE
007300            ACCESS MODE     IS DYNAMIC
007400            RELATIVE KEY    IS WKS-CFI-RRN
007500            FILE STATUS     IS FS-CFICLEAN
007600                               FSE-CFICLEAN.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000*1 -->CONSOLIDADO GRABADO POR CFHM1C01
008100 FD  CONSOL
008200     LABEL RECORD IS STANDARD
008300     VALUE OF FILE-ID IS "CONSOL.DAT".
008400     COPY CFHCNS1.
008500*2 -->TABLA DE ULTIMA DOCAGEM POR NAVIO
008600 FD  ULTDOC
008700     VALUE OF FILE-ID IS "ULTDOC.DAT".
008800     COPY CFHULT1.
008900*3 -->DATASET DE ENTRENAMIENTO PARA EL AJUSTE EXTERNO DE REGRESION
009000 FD  TREINO
009100     LABEL RECORD IS STANDARD
009200     VALUE OF FILE-ID IS "TREINO.DAT".
009300     COPY CFHTRN1.
009400*4 -->CFI DE CASCO LIMPIO POR NAVIO
009500 FD  CFI-CLEAN
009600     VALUE OF FILE-ID IS "CFI-CLEAN.DAT".
009700     COPY CFHCFI1.
009800
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*          RECURSOS DE FILE STATUS Y RUTINA DE ERROR             *
010200******************************************************************
010300 01  WKS-FS-STATUS.
010400     02  FS-CONSOL                 PIC X(02) VALUE "00".
010500     02  FS-ULTDOC                 PIC X(02) VALUE "00".
010600     02  FS-TREINO                 PIC X(02) VALUE "00".
010700     02  FS-CFICLEAN               PIC X(02) VALUE "00".
010800     02  FSE-CFICLEAN.
010900         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011000         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011100         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
011200 01  PROGRAMA                      PIC X(08) VALUE "CFHM2C02".
011300 01  ARCHIVO                       PIC X(08) VALUE SPACES.
011400 01  ACCION                        PIC X(10) VALUE SPACES.
011500 01  LLAVE                         PIC X(32) VALUE SPACES.
011600 01  WKS-CFI-RRN                   PIC 9(06) COMP VALUE ZERO.
011650*    CAMPOS DE LA RUTINA COMUN DE ERROR DE APERTURA (ABRE-ARCHIVOS-ERRO)
011660 77  ARQ-ERRO                      PIC X(14) VALUE SPACES.
011670 77  FS-ERRO                       PIC X(02) VALUE "00".
011700
011800******************************************************************
011900*                  BANDERAS DE FIN DE ARCHIVO                    *
012000******************************************************************
012100 01  WKS-FLAGS.
012200     02  WKS-FIM-CONSOL            PIC 9(01) VALUE ZERO.
012300         88  FIM-CONSOL                      VALUE 1.
012400     02  WKS-FIM-ULTDOC            PIC 9(01) VALUE ZERO.
012500         88  FIM-ULTDOC                      VALUE 1.
012600     02  WKS-ACHOU-ULT             PIC 9(01) VALUE ZERO.
012700         88  ACHOU-ULT                       VALUE 1.
012800     02  WKS-QUALIFICA-CFI         PIC 9(01) VALUE ZERO.
012900         88  QUALIFICA-CFI                   VALUE 1.
013000     02  WKS-QUALIFICA-TREINO      PIC 9(01) VALUE ZERO.
013100         88  QUALIFICA-TREINO                VALUE 1.
013200
013300******************************************************************
013400*   TABLA DE ULTIMA DOCAGEM EN MEMORIA (CARGADA DE ULTDOC.DAT)   *
013500******************************************************************
013600 01  WKS-QTD-ULTDOC                PIC 9(05) COMP VALUE ZERO.
013700 01  WKS-TAB-ULTDOC.
013800     02  WKS-ULT-ENTRADA OCCURS 1 TO 2000 TIMES
013900                         DEPENDING ON WKS-QTD-ULTDOC
014000                         INDEXED BY WKS-I-ULT.
014100         04  WKS-ULT-NOME          PIC X(100).
014200         04  WKS-ULT-DATA          PIC 9(08).
014300
014400******************************************************************
014500*   ACUMULADORES PARA EL PROMEDIO DE CONSUMO DE CASCO LIMPIO     *
014600*   (CFI_CLEAN) POR NAVIO - SE VA SUMANDO EL CONSUMO DIARIO DE   *
014700*   CADA TRAMO CALIFICADO Y CONTANDO CUANTOS TRAMOS ENTRARON,    *
014800*   PARA DESPUES SACAR EL PROMEDIO EN CALCULA-MEDIAS-CFI.        *
014900******************************************************************
015000 01  WKS-QTD-CFI                   PIC 9(05) COMP VALUE ZERO.
015100 01  WKS-TAB-CFI.
015200     02  WKS-CFI-ENTRADA OCCURS 1 TO 2000 TIMES
015300                         DEPENDING ON WKS-QTD-CFI
015400                         INDEXED BY WKS-I-CFI.
015500         04  WKS-CFI-NOME          PIC X(100).
015600         04  WKS-CFI-SOMA          PIC S9(9)V9(4) COMP-3.
015700         04  WKS-CFI-QTD-TRAMOS    PIC 9(05)      COMP.
015800         04  WKS-CFI-MEDIA         PIC S9(5)V9(2) COMP-3.
015900 01  WKS-CFI-TRAB-R REDEFINES WKS-TAB-CFI.
016000     02  FILLER                    PIC X(1) OCCURS 1 TO 2000 TIMES
016100                                    DEPENDING ON WKS-QTD-CFI.
016200
016300******************************************************************
016400*     AREAS DE CALCULO DEL HPI_BASELINE DE LA FLOTA Y DE LOS      *
016500*     CAMPOS DEL REGISTRO DE ENTRENAMIENTO (DIAS DESDE DOCAGEM,   *
016600*     TRIM AJUSTADO, DESLOCAMENTO) QUE VA A LA PLANILLA DE        *
016700*     REGRESION.                                                 *
016800******************************************************************
016900 01  WKS-CALCULOS.
017000     02  WKS-DIAS-POS-DOCAGEM      PIC S9(05)     COMP-3.
017100     02  WKS-DIAS-DESDE-LIMPEZA    PIC S9(05)     COMP-3.
017200     02  WKS-HORAS-EM-DIAS         PIC S9(07)V9(4) COMP-3.
017300     02  WKS-CONSUMO-DIARIO        PIC S9(07)V9(4) COMP-3.
017400     02  WKS-HPI-BASELINE          PIC S9(05)V9(02) COMP-3.
017500     02  WKS-HPI-CALCULADO         PIC S9(01)V9(4) COMP-3.
017600     02  WKS-TRIM-AJUSTADO         PIC S9(05)V9(02) COMP-3.
017700     02  WKS-SOMA-BASELINE         PIC S9(09)V9(4) COMP-3.
017800     02  WKS-QTD-NAVIOS-BASELINE   PIC 9(05)      COMP.
017900 01  WKS-CALCULOS-R REDEFINES WKS-CALCULOS.
018000     02  FILLER                    PIC X(38).
018100
018200******************************************************************
018300*                  CONTADORES ESTADISTICOS                       *
018400******************************************************************
018500 01  WKS-CONTADORES.
018600     02  WKS-LIDOS-CONSOL          PIC 9(07) COMP VALUE ZERO.
018700     02  WKS-GRAVADOS-TREINO       PIC 9(07) COMP VALUE ZERO.
018800     02  WKS-DESC-TREINO           PIC 9(07) COMP VALUE ZERO.
018900     02  WKS-NAVIOS-CFI            PIC 9(05) COMP VALUE ZERO.
019000     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9.
019100 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
019200     02  FILLER                    PIC X(23).
019300******************************************************************
019400*   FECHA DE CORRIDA DEL PASO - SE ESTAMPA EN CADA LINEA DE       *
019500*   CFI-CLEAN.DAT PARA QUE UNA REVISION POSTERIOR SEPA CON QUE    *
019600*   CORRIDA DEL LOTE SE CALCULO CADA PROMEDIO.                   *
019700******************************************************************
019800 01  WKS-DATA-CORRIDA              PIC 9(08) VALUE ZERO.
019900 01  WKS-DATA-CORRIDA-R REDEFINES WKS-DATA-CORRIDA.
020000     02  WKS-ANO-CORRIDA            PIC 9(04).
020100     02  WKS-MES-CORRIDA            PIC 9(02).
020200     02  WKS-DIA-CORRIDA            PIC 9(02).
020220*    FECHA Y HORA DE ARRANQUE DEL PASO, PARA EL ENCABEZADO DE LOG.
020240 77  FECHA                         PIC 9(08) VALUE ZERO.
020260 77  HORA                          PIC 9(08) VALUE ZERO.
020300******************************************************************
020400 PROCEDURE DIVISION.
020500******************************************************************
020600*                 S E C C I O N   P R I N C I P A L              *
020700******************************************************************
020800 000-MAIN SECTION.
020820     ACCEPT FECHA FROM DATE YYYYMMDD
020840     ACCEPT HORA FROM TIME
020860     DISPLAY ">>> CFHM2C02 - INICIO DEL PROCESO: " FECHA " " HORA
020880             UPON CONSOLE
020900     ACCEPT WKS-DATA-CORRIDA  FROM DATE YYYYMMDD
021000     PERFORM ABRE-ARCHIVOS THRU ABRE-ARCHIVOS-E
021100     PERFORM CARGA-TABLA-ULTDOC THRU CARGA-TABLA-ULTDOC-E
021200     PERFORM LEE-CONSOL THRU LEE-CONSOL-E
021300     PERFORM PROCESA-CONSOL-CFI THRU
021350            PROCESA-CONSOL-CFI-E UNTIL FIM-CONSOL
021400     PERFORM CALCULA-MEDIAS-CFI THRU CALCULA-MEDIAS-CFI-E
021500     PERFORM CALCULA-HPI-BASELINE THRU CALCULA-HPI-BASELINE-E
021600     PERFORM GRAVA-TABLA-CFI-CLEAN THRU GRAVA-TABLA-CFI-CLEAN-E
021700     PERFORM REABRE-CONSOL THRU REABRE-CONSOL-E
021800     PERFORM LEE-CONSOL THRU LEE-CONSOL-E
021900     PERFORM PROCESA-CONSOL-TREINO THRU
021950            PROCESA-CONSOL-TREINO-E UNTIL FIM-CONSOL
022000     PERFORM ESTADISTICAS THRU ESTADISTICAS-E
022100     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
022200     STOP RUN.
022300 000-MAIN-E. EXIT.
022400
022500******************************************************************
022600*                  A P E R T U R A   D E   A R C H I V O S       *
022700******************************************************************
022800 ABRE-ARCHIVOS SECTION.
022900     OPEN INPUT  CONSOL
023000     OPEN INPUT  ULTDOC
023100     OPEN OUTPUT TREINO
023200     OPEN OUTPUT CFI-CLEAN
023300
023400     IF FS-CONSOL NOT = "00"
023450        MOVE "CONSOL.DAT"    TO ARQ-ERRO
023480        MOVE FS-CONSOL       TO FS-ERRO
023500        GO TO ABRE-ARCHIVOS-ERRO
023600     END-IF
023700     IF FS-ULTDOC NOT = "00"
023750        MOVE "ULTDOC.DAT"    TO ARQ-ERRO
023780        MOVE FS-ULTDOC       TO FS-ERRO
023800        GO TO ABRE-ARCHIVOS-ERRO
023900     END-IF
024000     IF FS-TREINO NOT = "00"
024050        MOVE "TREINO.DAT"    TO ARQ-ERRO
024080        MOVE FS-TREINO       TO FS-ERRO
024100        GO TO ABRE-ARCHIVOS-ERRO
024200     END-IF
024300     IF FS-CFICLEAN NOT = "00"
024350        MOVE "CFI-CLEAN.DAT" TO ARQ-ERRO
024380        MOVE FS-CFICLEAN     TO FS-ERRO
024400        GO TO ABRE-ARCHIVOS-ERRO
024500     END-IF
024600
024650     GO TO ABRE-ARCHIVOS-E.
024700
024750 ABRE-ARCHIVOS-ERRO.
024800     DISPLAY ">>> ERROR AL ABRIR " ARQ-ERRO ", STATUS: " FS-ERRO
024850             UPON CONSOLE
024900     MOVE 91 TO RETURN-CODE
024950     STOP RUN.
025000
025800 ABRE-ARCHIVOS-E. EXIT.
025900
026000******************************************************************
026100*   CARGA-TABLA-ULTDOC - LEE ULTDOC.DAT COMPLETO A MEMORIA       *
026200******************************************************************
026300 CARGA-TABLA-ULTDOC SECTION.
026400     PERFORM LEE-ULTDOC THRU LEE-ULTDOC-E
026500     PERFORM CARREGA-UMA-LINHA-ULTDOC THRU
026505            CARREGA-UMA-LINHA-ULTDOC-E UNTIL FIM-ULTDOC.
026600 CARGA-TABLA-ULTDOC-E. EXIT.
026700
026800*    CARREGA-UMA-LINHA-ULTDOC - UNA VUELTA DEL LAZO DE CARGA DE
026900*    ULTDOC.DAT; COMO ESTE ARCHIVO YA VIENE CON UNA SOLA FECHA
027000*    POR NAVIO (GRABADO ASI POR CFHM1C01), NO HACE FALTA
027100*    VALIDAR DUPLICADOS AQUI.
027200 CARREGA-UMA-LINHA-ULTDOC SECTION.
027300     ADD 1                TO WKS-QTD-ULTDOC
027400     SET WKS-I-ULT        TO WKS-QTD-ULTDOC
027500     MOVE ULT-NAVIO-NOME  TO WKS-ULT-NOME (WKS-I-ULT)
027600     MOVE ULT-DATA-DOCAGEM TO WKS-ULT-DATA (WKS-I-ULT)
027700     PERFORM LEE-ULTDOC THRU LEE-ULTDOC-E.
027800 CARREGA-UMA-LINHA-ULTDOC-E. EXIT.
027900
028000*    LEE-ULTDOC - AVANZA AL SIGUIENTE REGISTRO DE ULTDOC.DAT
028100*    (ARCHIVO RELATIVO, SE LEE SECUENCIAL DE PRINCIPIO A FIN).
028200 LEE-ULTDOC SECTION.
028300     READ ULTDOC NEXT RECORD
028400       AT END
028500          MOVE 1 TO WKS-FIM-ULTDOC
028600     END-READ.
028700 LEE-ULTDOC-E. EXIT.
028800
028900*    LEE-CONSOL - AVANZA AL SIGUIENTE REGISTRO DE CONSOL.DAT.
029000 LEE-CONSOL SECTION.
029100     READ CONSOL
029200       AT END
029300          MOVE 1 TO WKS-FIM-CONSOL
029400     END-READ.
029500 LEE-CONSOL-E. EXIT.
029600
029700*    REABRE-CONSOL - CONSOL.DAT SE LEE DOS VECES EN ESTE PASO
029800*    (UNA PARA ACUMULAR EL CFI_CLEAN Y OTRA PARA ARMAR EL
029900*    DATASET DE ENTRENAMIENTO), ASI QUE HAY QUE CERRARLO Y
030000*    VOLVER A ABRIRLO DESDE EL PRINCIPIO ENTRE UNA PASADA Y LA
030100*    OTRA.
030200 REABRE-CONSOL SECTION.
030300     CLOSE CONSOL
030400     MOVE 0 TO WKS-FIM-CONSOL
030500     OPEN INPUT CONSOL
030600     IF FS-CONSOL NOT = "00"
030700        DISPLAY ">>> ERROR AL REABRIR CONSOL.DAT, STATUS: "
030800                FS-CONSOL UPON CONSOLE
030900        MOVE 91        TO RETURN-CODE
031000        STOP RUN
031100     END-IF.
031200 REABRE-CONSOL-E. EXIT.
031300
031400******************************************************************
031500*   BUSCA-ULTDOC-NAVIO - LOCALIZA FECHA DE ULTIMA DOCAGEM DEL    *
031600*   NAVIO DEL REGISTRO CONSOLIDADO ACTUAL.                      *
031700******************************************************************
031800 BUSCA-ULTDOC-NAVIO SECTION.
031900     MOVE 0 TO WKS-ACHOU-ULT
032000     IF WKS-QTD-ULTDOC > 0
032100        SET WKS-I-ULT TO 1
032200        PERFORM COMPARA-UM-ULT-NAVIO THRU COMPARA-UM-ULT-NAVIO-E
032300                UNTIL WKS-I-ULT > WKS-QTD-ULTDOC
032400                   OR ACHOU-ULT
032500     END-IF.
032600 BUSCA-ULTDOC-NAVIO-E. EXIT.
032700
032800*    COMPARA-UM-ULT-NAVIO - COMPARA UNA POSICION DE LA TABLA DE
032900*    ULTIMA DOCAGEM CONTRA EL NAVIO DEL REGISTRO CONSOLIDADO.
033000 COMPARA-UM-ULT-NAVIO SECTION.
033100     IF WKS-ULT-NOME (WKS-I-ULT) = CREC-SHIP-NAME
033200        MOVE 1 TO WKS-ACHOU-ULT
033300     ELSE
033400        SET WKS-I-ULT UP BY 1
033500     END-IF.
033600 COMPARA-UM-ULT-NAVIO-E. EXIT.
033700
033800******************************************************************
033900*   BUSCA-OU-CRIA-CFI - LOCALIZA O CREA LA ENTRADA ACUMULADORA  *
034000*   DE CFI_CLEAN PARA EL NAVIO DEL REGISTRO ACTUAL.              *
034100******************************************************************
034200 BUSCA-OU-CRIA-CFI SECTION.
034300     SET WKS-I-CFI TO 1
034400     MOVE 0 TO WKS-ACHOU-ULT
034500     IF WKS-QTD-CFI > 0
034600        PERFORM AVANCA-BUSCA-CFI THRU AVANCA-BUSCA-CFI-E
034700                UNTIL WKS-I-CFI > WKS-QTD-CFI
034800                   OR WKS-CFI-NOME (WKS-I-CFI) = CREC-SHIP-NAME
034900     END-IF
035000     IF WKS-I-CFI > WKS-QTD-CFI
035100        ADD 1                       TO WKS-QTD-CFI
035200        SET WKS-I-CFI               TO WKS-QTD-CFI
035300        MOVE CREC-SHIP-NAME         TO WKS-CFI-NOME (WKS-I-CFI)
035400        MOVE ZERO                   TO WKS-CFI-SOMA (WKS-I-CFI)
035500        MOVE ZERO                   TO WKS-CFI-QTD-TRAMOS (WKS-I-CFI)
035600        MOVE ZERO                   TO WKS-CFI-MEDIA (WKS-I-CFI)
035700     END-IF.
035800 BUSCA-OU-CRIA-CFI-E. EXIT.
035900
036000*    AVANCA-BUSCA-CFI - UN PASO DE LA BUSQUEDA LINEAL DE
036100*    BUSCA-OU-CRIA-CFI, CUANDO LA POSICION ACTUAL NO ES EL
036200*    NAVIO BUSCADO.
036300 AVANCA-BUSCA-CFI SECTION.
036400     SET WKS-I-CFI UP BY 1.
036500 AVANCA-BUSCA-CFI-E. EXIT.
036600
036700******************************************************************
036800*   PROCESA-CONSOL-CFI - PRIMERA PASADA SOBRE CONSOL.DAT.        *
036900*   ACUMULA EL CONSUMO DIARIO DE LOS TRAMOS NAVEGADOS EN LA      *
037000*   VENTANA DE 3 A 7 DIAS DESPUES DE LA ULTIMA DOCAGEM DEL       *
037100*   NAVIO - ES LA VENTANA EN QUE EL CASCO TODAVIA ESTA LIMPIO Y  *
037200*   LA NAVE YA RECUPERO SU VELOCIDAD NORMAL DE CRUCERO, ASI QUE  *
037300*   EL CONSUMO DE ESOS DIAS ES EL MEJOR ESTIMADO DEL PISO DE     *
037400*   CONSUMO SIN BIOINCRUSTACION DE ESE NAVIO.                    *
037500******************************************************************
037600 PROCESA-CONSOL-CFI SECTION.
037700     ADD 1 TO WKS-LIDOS-CONSOL
037800     MOVE 0 TO WKS-QUALIFICA-CFI
037900
038000*    SOLO CALIFICA EL TRAMO SI EL NAVIO TIENE DOCAGEM CONOCIDA Y
038100*    EL EVENTO CAYO DENTRO DE LA VENTANA DE CASCO LIMPIO.
038200     PERFORM BUSCA-ULTDOC-NAVIO THRU BUSCA-ULTDOC-NAVIO-E
038300     IF ACHOU-ULT
038400        COMPUTE WKS-DIAS-POS-DOCAGEM =
038500                CREC-EVENT-DATE - WKS-ULT-DATA (WKS-I-ULT)
038600        IF WKS-DIAS-POS-DOCAGEM >= 3 AND WKS-DIAS-POS-DOCAGEM <= 7
038700           MOVE 1 TO WKS-QUALIFICA-CFI
038800        END-IF
038900     END-IF
039000
039100*    CONSUMO DIARIO = CONSUMO DEL TRAMO / DURACION EN DIAS.
039200     IF QUALIFICA-CFI AND CREC-DURATION > 0
039300        PERFORM BUSCA-OU-CRIA-CFI THRU BUSCA-OU-CRIA-CFI-E
039400        COMPUTE WKS-HORAS-EM-DIAS = CREC-DURATION / 24
039500        COMPUTE WKS-CONSUMO-DIARIO =
039600                CREC-CONSUMED-QTY / WKS-HORAS-EM-DIAS
039700        ADD WKS-CONSUMO-DIARIO TO WKS-CFI-SOMA (WKS-I-CFI)
039800        ADD 1                  TO WKS-CFI-QTD-TRAMOS (WKS-I-CFI)
039900     END-IF
040000
040100     PERFORM LEE-CONSOL THRU LEE-CONSOL-E.
040200 PROCESA-CONSOL-CFI-E. EXIT.
040300
040400******************************************************************
040500*   CALCULA-MEDIAS-CFI - PROMEDIA LA SUMA ACUMULADA POR NAVIO    *
040600*   PARA OBTENER EL CFI_CLEAN. CUALQUIER NAVIO DE ULTDOC SIN     *
040700*   TRAMOS CALIFICADOS (NINGUN TRAMO CAYO EN LA VENTANA DE       *
040800*   CASCO LIMPIO) QUEDA CON EL VALOR POR DEFECTO DE 25.00        *
040900*   TON/DIA EN VEZ DE DIVIDIR POR CERO.                          *
041000******************************************************************
041100 CALCULA-MEDIAS-CFI SECTION.
041200     IF WKS-QTD-CFI > 0
041300        SET WKS-I-CFI TO 1
041400        PERFORM MEDIA-UM-CFI THRU MEDIA-UM-CFI-E
041500                UNTIL WKS-I-CFI > WKS-QTD-CFI
041600     END-IF
041700
041800     IF WKS-QTD-ULTDOC > 0
041900        SET WKS-I-ULT TO 1
042000        PERFORM COMPLETA-UM-ULT-NA-CFI THRU COMPLETA-UM-ULT-NA-CFI-E
042100                UNTIL WKS-I-ULT > WKS-QTD-ULTDOC
042200     END-IF.
042300 CALCULA-MEDIAS-CFI-E. EXIT.
042400
042500*    MEDIA-UM-CFI - PROMEDIA UNA POSICION DE LA TABLA DE
042600*    ACUMULADORES. VER BANNER DE CALCULA-MEDIAS-CFI PARA EL
042700*    CRITERIO DEL VALOR POR DEFECTO.
042800 MEDIA-UM-CFI SECTION.
042900     IF WKS-CFI-QTD-TRAMOS (WKS-I-CFI) > 0
043000        COMPUTE WKS-CFI-MEDIA (WKS-I-CFI) =
043100                WKS-CFI-SOMA (WKS-I-CFI) /
043200                WKS-CFI-QTD-TRAMOS (WKS-I-CFI)
043300     ELSE
043400        MOVE 25.00 TO WKS-CFI-MEDIA (WKS-I-CFI)
043500     END-IF
043600     SET WKS-I-CFI UP BY 1.
043700 MEDIA-UM-CFI-E. EXIT.
043800
043900*    COMPLETA-UM-ULT-NA-CFI - UN NAVIO DE LA TABLA DE ULTIMA
044000*    DOCAGEM QUE NO TUVO NINGUN TRAMO CONSOLIDADO EN ESTA
044100*    CORRIDA (POR EJEMPLO, RECIEN SALIO DE DOCAGEM Y TODAVIA NO
044200*    NAVEGO LO SUFICIENTE) SE AGREGA A LA TABLA DE CFI CON EL
044300*    VALOR POR DEFECTO, PARA QUE NO QUEDE AUSENTE DE CFI-CLEAN.DAT.
044400 COMPLETA-UM-ULT-NA-CFI SECTION.
044500     MOVE 0 TO WKS-ACHOU-ULT
044600     IF WKS-QTD-CFI > 0
044700        SET WKS-I-CFI TO 1
044800        PERFORM PROCURA-CFI-DO-ULT THRU PROCURA-CFI-DO-ULT-E
044900                UNTIL WKS-I-CFI > WKS-QTD-CFI
045000                   OR ACHOU-ULT
045100     END-IF
045200     IF NOT ACHOU-ULT
045300        ADD 1                 TO WKS-QTD-CFI
045400        SET WKS-I-CFI         TO WKS-QTD-CFI
045500        MOVE WKS-ULT-NOME (WKS-I-ULT)
045600                              TO WKS-CFI-NOME (WKS-I-CFI)
045700        MOVE ZERO             TO WKS-CFI-QTD-TRAMOS (WKS-I-CFI)
045800        MOVE 25.00            TO WKS-CFI-MEDIA (WKS-I-CFI)
045900     END-IF
046000     SET WKS-I-ULT UP BY 1.
046100 COMPLETA-UM-ULT-NA-CFI-E. EXIT.
046200
046300*    PROCURA-CFI-DO-ULT - UN PASO DE LA BUSQUEDA LINEAL DE
046400*    COMPLETA-UM-ULT-NA-CFI.
046500 PROCURA-CFI-DO-ULT SECTION.
046600     IF WKS-CFI-NOME (WKS-I-CFI) = WKS-ULT-NOME (WKS-I-ULT)
046700        MOVE 1 TO WKS-ACHOU-ULT
046800     ELSE
046900        SET WKS-I-CFI UP BY 1
047000     END-IF.
047100 PROCURA-CFI-DO-ULT-E. EXIT.
047200
047300******************************************************************
047400*   CALCULA-HPI-BASELINE - EL PISO DE CONSUMO DE LA FLOTA ENTERA *
047500*   ES EL PROMEDIO DE TODOS LOS CFI_CLEAN CALCULADOS EN ESTA      *
047600*   CORRIDA; SI TODAVIA NO HAY NI UN NAVIO CON CFI_CLEAN SE USA  *
047700*   25.00 TON/DIA COMO VALOR DE ARRANQUE DEL MODELO.              *
047800******************************************************************
047900 CALCULA-HPI-BASELINE SECTION.
048000     MOVE ZERO TO WKS-SOMA-BASELINE WKS-QTD-NAVIOS-BASELINE
048100     IF WKS-QTD-CFI > 0
048200        SET WKS-I-CFI TO 1
048300        PERFORM SOMA-UM-CFI-BASELINE THRU SOMA-UM-CFI-BASELINE-E
048400                UNTIL WKS-I-CFI > WKS-QTD-CFI
048500     END-IF
048600     IF WKS-QTD-NAVIOS-BASELINE > 0
048700        COMPUTE WKS-HPI-BASELINE =
048800                WKS-SOMA-BASELINE / WKS-QTD-NAVIOS-BASELINE
048900     ELSE
049000        MOVE 25.00 TO WKS-HPI-BASELINE
049100     END-IF.
049200 CALCULA-HPI-BASELINE-E. EXIT.
049300
049400*    SOMA-UM-CFI-BASELINE - ACUMULA EL CFI_CLEAN DE UN NAVIO EN
049500*    LA SUMA QUE CALCULA-HPI-BASELINE VA A PROMEDIAR.
049600 SOMA-UM-CFI-BASELINE SECTION.
049700     ADD WKS-CFI-MEDIA (WKS-I-CFI) TO WKS-SOMA-BASELINE
049800     ADD 1 TO WKS-QTD-NAVIOS-BASELINE
049900     SET WKS-I-CFI UP BY 1.
050000 SOMA-UM-CFI-BASELINE-E. EXIT.
050100
050200******************************************************************
050300*   GRAVA-TABLA-CFI-CLEAN - VUELCA EL ACUMULADOR A DISCO         *
050400******************************************************************
050500 GRAVA-TABLA-CFI-CLEAN SECTION.
050600     IF WKS-QTD-CFI > 0
050700        SET WKS-I-CFI TO 1
050800        PERFORM GRAVA-UMA-LINHA-CFI THRU GRAVA-UMA-LINHA-CFI-E
050900                UNTIL WKS-I-CFI > WKS-QTD-CFI
051000     END-IF.
051100 GRAVA-TABLA-CFI-CLEAN-E. EXIT.
051200
051300*    GRAVA-UMA-LINHA-CFI - GRABA EN CFI-CLEAN.DAT EL PROMEDIO DE
051400*    UN NAVIO Y AVANZA A LA SIGUIENTE POSICION DE LA TABLA.
051500 GRAVA-UMA-LINHA-CFI SECTION.
051600     MOVE WKS-CFI-NOME       (WKS-I-CFI) TO CFI-SHIP-NAME
051700     MOVE WKS-CFI-MEDIA      (WKS-I-CFI) TO CFI-TON-PER-DAY
051800     MOVE WKS-CFI-QTD-TRAMOS (WKS-I-CFI) TO CFI-QTD-TRAMOS
051900     IF WKS-CFI-QTD-TRAMOS (WKS-I-CFI) > 0
052000        SET CFI-USOU-MEDIA-REAL    TO TRUE
052100     ELSE
052200        SET CFI-USOU-VALOR-DEFAULT TO TRUE
052300     END-IF
052400     MOVE WKS-DATA-CORRIDA              TO CFI-DATA-CALCULO
052500     MOVE SPACES                        TO CREC-CFI-FILLER
052600     WRITE REG-CFI-CLEAN
052700     IF FS-CFICLEAN NOT = "00"
052800        DISPLAY ">>> ERROR AL GRABAR CFI-CLEAN, STATUS: "
052900                FS-CFICLEAN UPON CONSOLE
053000     ELSE
053100        ADD 1 TO WKS-NAVIOS-CFI
053200     END-IF
053300     SET WKS-I-CFI UP BY 1.
053400 GRAVA-UMA-LINHA-CFI-E. EXIT.
053500
053600******************************************************************
053700*   PROCESA-CONSOL-TREINO - SEGUNDA PASADA SOBRE CONSOL.DAT:    *
053800*   ARMA UNA LINHA DE TREINO.DAT PARA CADA TRAMO QUE CAYO EN LA  *
053900*   VENTANA DE CASCO LIMPIO (3 A 7 DIAS DESPUES DE LA DOCAGEM),  *
054000*   TRAYENDO DIAS DESDE DOCAGEM, TRIM AJUSTADO Y DESLOCAMENTO -  *
054100*   ESTAS TRES VARIABLES SON LAS QUE LA PLANILLA DE REGRESION    *
054200*   USA PARA AJUSTAR EL COEFICIENTE DE BIOINCRUSTACION.          *
054300******************************************************************
054400 PROCESA-CONSOL-TREINO SECTION.
054500     MOVE 0 TO WKS-QUALIFICA-TREINO
054600
054700     PERFORM BUSCA-ULTDOC-NAVIO THRU BUSCA-ULTDOC-NAVIO-E
054800     IF ACHOU-ULT
054900        IF CREC-EVENT-DATE >= WKS-ULT-DATA (WKS-I-ULT)
055000           COMPUTE WKS-DIAS-DESDE-LIMPEZA =
055100                   CREC-EVENT-DATE - WKS-ULT-DATA (WKS-I-ULT)
055200           IF WKS-DIAS-DESDE-LIMPEZA >= 1 AND CREC-DURATION > 0
055300              MOVE 1 TO WKS-QUALIFICA-TREINO
055400           END-IF
055500        END-IF
055600     END-IF
055700
055800     IF QUALIFICA-TREINO
055900        COMPUTE WKS-HORAS-EM-DIAS  = CREC-DURATION / 24
056000        COMPUTE WKS-CONSUMO-DIARIO =
056100                CREC-CONSUMED-QTY / WKS-HORAS-EM-DIAS
056200        COMPUTE WKS-HPI-CALCULADO =
056300                WKS-CONSUMO-DIARIO / WKS-HPI-BASELINE
056400        IF WKS-HPI-CALCULADO < 1.0
056500           MOVE 1.0 TO WKS-HPI-CALCULADO
056600        END-IF
056700        COMPUTE WKS-TRIM-AJUSTADO =
056800                CREC-AFT-DRAFT - CREC-FWD-DRAFT
056900
057000        MOVE CREC-SHIP-NAME          TO TDR-SHIP-NAME
057100        MOVE CREC-EVENT-DATE         TO TDR-EVENT-DATE
057200        MOVE WKS-HPI-CALCULADO       TO TDR-HPI
057300        MOVE WKS-DIAS-DESDE-LIMPEZA  TO TDR-DIAS-LIMPEZA
057400        MOVE WKS-TRIM-AJUSTADO       TO TDR-TRIM-AJUSTADO
057500        MOVE CREC-DISPLACEMENT       TO TDR-DESLOCAMENTO
057600        MOVE CREC-BEAUFORT           TO TDR-BEAUFORT
057700        MOVE CREC-SPEED              TO TDR-VELOCIDADE
057800        MOVE SPACES                  TO TDR-FILLER
057900
058000        WRITE REG-TREINO
058100        IF FS-TREINO NOT = "00"
058200           DISPLAY ">>> ERROR AL GRABAR TREINO, STATUS: "
058300                   FS-TREINO UPON CONSOLE
058400        ELSE
058500           ADD 1 TO WKS-GRAVADOS-TREINO
058600        END-IF
058700     ELSE
058800        ADD 1 TO WKS-DESC-TREINO
058900     END-IF
059000
059100     PERFORM LEE-CONSOL THRU LEE-CONSOL-E.
059200 PROCESA-CONSOL-TREINO-E. EXIT.
059300
059400******************************************************************
059500*                     E S T A D I S T I C A S                    *
059600******************************************************************
059700 ESTADISTICAS SECTION.
059800     DISPLAY "****************************************".
059900     MOVE WKS-LIDOS-CONSOL    TO WKS-MASCARA
060000     DISPLAY "CONSOLIDADOS LEIDOS      : " WKS-MASCARA
060100     MOVE WKS-NAVIOS-CFI      TO WKS-MASCARA
060200     DISPLAY "NAVIOS CON CFI_CLEAN     : " WKS-MASCARA
060300     MOVE WKS-GRAVADOS-TREINO TO WKS-MASCARA
060400     DISPLAY "FILAS DE TREINO GRABADAS : " WKS-MASCARA
060500     MOVE WKS-DESC-TREINO     TO WKS-MASCARA
060600     DISPLAY "FILAS DESCARTADAS SIN CALIFICAR : " WKS-MASCARA
060700     DISPLAY "HPI_BASELINE CALCULADO   : " WKS-HPI-BASELINE
060800     IF WKS-GRAVADOS-TREINO < 5
060900        DISPLAY ">>> AVISO: MENOS DE 5 FILAS DE TREINO - LA "
061000                "PLANILLA DE REGRESION NO VA A PODER AJUSTAR "
061100                "UN MODELO CONFIABLE CON ESTA CORRIDA."
061200     END-IF
061300     DISPLAY "****************************************".
061400 ESTADISTICAS-E. EXIT.
061500
061600******************************************************************
061700*                  C I E R R E   D E   A R C H I V O S           *
061800******************************************************************
061900 CIERRA-ARCHIVOS SECTION.
062000     CLOSE CONSOL ULTDOC TREINO CFI-CLEAN.
062100 CIERRA-ARCHIVOS-E. EXIT.
