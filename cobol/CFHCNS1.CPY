000100******************************************************************
000200*   COPY CFHCNS1                                                *
000300*   REGISTRO CONSOLIDADO (ARCHIVO CONSOL.DAT)                    *
000400*   UNION DE EVENTO + CONSUMO, GRABADO POR CFHM1C01 Y LEIDO POR  *
000500*   CFHM2C02. SOLO EXISTE UNA LINEA AQUI CUANDO EL TRAMO PASO    *
000600*   EL FILTRO DE NAVEGACION VALIDO - SE DESCARTA TODO TRAMO DE   *
000700*   MANIOBRA/ATRAQUE (VELOCIDAD <= 1.0 NUDO O DURACION <= 1.0    *
000800*   HORA) PORQUE NO REPRESENTA CONSUMO DE NAVEGACION REAL. POR   *
000900*   ESO EL INDICADOR DE TIPO DE TRAMO DE ABAJO SIEMPRE QUEDA EN  *
001000*   "NAVEGACION" - SE DEJA DECLARADO PARA EL DIA QUE SE DECIDA   *
001100*   CONSOLIDAR TAMBIEN LOS TRAMOS DE MANIOBRA/ATRAQUE.          *
001200******************************************************************
001300 01  REG-CONSOLIDADO.
001400     02  CREC-SESSION-ID           PIC X(50).
001500     02  CREC-SHIP-NAME            PIC X(100).
001600     02  CREC-EVENT-DATE           PIC 9(08).
001700     02  CREC-EVENT-DATE-R REDEFINES CREC-EVENT-DATE.
001800         04  CREC-EVENT-ANO         PIC 9(04).
001900         04  CREC-EVENT-MES         PIC 9(02).
002000         04  CREC-EVENT-DIA         PIC 9(02).
002100     02  CREC-CONSUMED-QTY         PIC S9(7)V9(3) COMP-3.
002200     02  CREC-DURATION             PIC S9(7)V9(2) COMP-3.
002300     02  CREC-SPEED                PIC S9(3)V9(2) COMP-3.
002400     02  CREC-AFT-DRAFT            PIC S9(5)V9(2) COMP-3.
002500     02  CREC-FWD-DRAFT            PIC S9(5)V9(2) COMP-3.
002600     02  CREC-DISPLACEMENT         PIC S9(7)V9(2) COMP-3.
002700     02  CREC-BEAUFORT             PIC 9(01).
002800*        LINAJE Y BANDERAS DEL TRAMO - VER BANNER DE ARRIBA
002900     02  CREC-ORIGEM-ARQUIVO       PIC X(08) VALUE "EVENTOS".
003000     02  CREC-TIPO-FLAGS.
003100         04  CREC-TRAMO-TIPO-IND    PIC 9(01) VALUE 1.
003200             88  CREC-TRAMO-NAVEGACAO          VALUE 1.
003300             88  CREC-TRAMO-MANOBRA-ATRACADO   VALUE 0.
003400     02  CREC-FILLER               PIC X(05) VALUE SPACES.
