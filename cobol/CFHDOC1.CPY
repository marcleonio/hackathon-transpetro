000100******************************************************************
000200*   COPY CFHDOC1                                                *
000300*   REGISTRO DE DOCAGEM (ARCHIVO DOCAGEM.DAT - ENTRADA)          *
000400*   EL CAMPO TEXTO ORIGINAL "Docagem" EN FORMATO M/D/YYYY YA     *
000500*   VIENE CONVERTIDO A AAAAMMDD DESDE LA EXTRACCION CSV - ASI LO *
000600*   ENTREGA EL AREA DE OPERACIONES, NO HAY QUE RECONVERTIRLO.    *
000700*   LOS CAMPOS DE PUERTO, ASTILLERO, DURACION Y COSTO SON DE LA  *
000800*   MISMA EXTRACCION PERO NO LOS USA ESTE LOTE - QUEDAN AQUI     *
000900*   PORQUE EL AREA DE OPERACIONES LOS NECESITA PARA SU PROPIO    *
001000*   SEGUIMIENTO DE COSTOS DE DOCAGEM, FUERA DEL ALCANCE DE LA    *
001100*   PROYECCION DE BIOINCRUSTACION.                               *
001200******************************************************************
001300 01  REG-DOCAGEM.
001400     02  DOC-NAVIO-NOME            PIC X(100).
001500     02  DOC-DATA                  PIC 9(08).
001600     02  DOC-DATA-R REDEFINES DOC-DATA.
001700         04  DOC-DATA-ANO           PIC 9(04).
001800         04  DOC-DATA-MES           PIC 9(02).
001900         04  DOC-DATA-DIA           PIC 9(02).
002000     02  DOC-TIPO                  PIC X(50).
002100*        CLASIFICACION DEL SERVICIO DE DOCAGEM, PARA LOS
002200*        REPORTES DE COSTOS DEL AREA DE OPERACIONES.
002300     02  DOC-TIPO-SERVICO-IND      PIC 9(01) VALUE ZERO.
002400         88  DOC-SERVICO-DRY-DOCK             VALUE 1.
002500         88  DOC-SERVICO-LIMPEZA-SUBAQUATICA  VALUE 2.
002600         88  DOC-SERVICO-INSPECAO             VALUE 3.
002700     02  DOC-PORTO                 PIC X(30).
002800     02  DOC-ESTALEIRO             PIC X(50).
002900     02  DOC-DURACAO-DIAS          PIC S9(3)      COMP-3.
003000     02  DOC-CUSTO-ESTIMADO        PIC S9(7)V9(2) COMP-3.
003100     02  DOC-FILLER                PIC X(05).
003200
