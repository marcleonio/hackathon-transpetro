000100******************************************************************
000200* FECHA       : 14/03/2011                                      *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : DESEMPENO DE CASCO / FROTA TRANSPETRO            *
000500* PROGRAMA    : CFHM1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LAS TRES EXTRACCIONES PLANAS DE DOCAGEM,     *
000800*             : CONSUMO DE COMBUSTIBLE Y EVENTOS DE NAVEGACION,  *
000900*             : NORMALIZA EL NOMBRE DE CADA NAVIO, ARMA LA TABLA *
001000*             : DE ULTIMA DOCAGEM POR NAVIO Y CONSOLIDA CADA     *
001100*             : TRAMO NAVEGADO CON SU CONSUMO PARA ALIMENTAR EL  *
001200*             : MODELO (PASO CFHM2C02).                         *
001300* ARCHIVOS    : DOCAGEM=E,CONSUMO=E,EVENTOS=E,ULTDOC=S,CONSOL=S  *
001400* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001500* INSTALADO   : 02/05/2011                                       *
001600* BPM/RATIONAL: 241190                                           *
001700* NOMBRE      : MODELO PREDICTIVO DE BIOINCRUSTACION DE CASCO    *
001800* DESCRIPCION : IMPORTACION Y CONSOLIDACION DE EXTRACCIONES      *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                     CFHM1C01.
002200 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.                   GERENCIA ENG. NAVAL - FROTA TRANSPETRO.
002400 DATE-WRITTEN.                   14/03/2011.
002500 DATE-COMPILED.
002600 SECURITY.                       USO INTERNO - NO DISTRIBUIR.
002700******************************************************************
002800*                    L O G   D E   C A M B I O S                *
002900******************************************************************
003000* 14/03/2011 EEDR  241190  VERSION ORIGINAL - CARGA DE DOCAGEM,  *
003100*                          CONSUMO Y EVENTOS, CONSOLIDACION.     *
003200* 02/05/2011 EEDR  241190  INSTALADO EN PRODUCCION LOTE 01.      *
003300* 19/09/2012 LFG   244815  AJUSTE NORMALIZACION DE NOMBRE -      *
003400*                          SE AGREGAN VOCALES ACENTUADAS QUE NO  *
003500*                          ESTABAN CUBIERTAS (PORTO x PORTO).    *
003600* 03/02/2014 MJP   250102  CORRIGE FILTRO R7: DURACION Y         *
003700*                          VELOCIDAD SE COMPARABAN CON >= EN     *
003800*                          VEZ DE > - GENERABA TRAMOS DE         *
003900*                          ATRAQUE EN EL CONSOLIDADO.            *
004000* 11/11/2015 CAS   253390  SE AGREGA CONTADOR DE DESCARTADOS     *
004100*                          POR NAVIO PARA AUDITORIA MENSUAL.     *
004200* 27/01/1998 JCL   Y2K001  REVISION DE CAMPOS DE FECHA DE 2      *
004300*                          DIGITOS - NO SE ENCONTRARON, ESTE     *
004400*                          PROGRAMA YA NACIO CON ANO DE 4        *
004500*                          DIGITOS (DOC-DATA / EVT-START-GMT).   *
004600* 08/08/2017 CAS   258040  SE AMPLIA TABLA DE CONSUMO EN MEMORIA *
004700*                          DE 8000 A 20000 OCURRENCIAS - LOTE    *
004800*                          DE AGOSTO EXCEDIA EL LIMITE ANTERIOR. *
004900* 22/06/2019 MJP   262210  REVISION GENERAL - SIN CAMBIOS DE     *
005000*                          LOGICA, SOLO RECOMPILACION CON LA     *
005100*                          NUEVA VERSION DEL COMPILADOR.         *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS NUMERICO-VALIDO  IS "0" THRU "9"
005800     UPSI-0 IS BANDEIRA-TESTE.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT DOCAGEM     ASSIGN TO DOCAGEM
006200            ORGANIZATION    IS LINE SEQUENTIAL
006300            FILE STATUS     IS FS-DOCAGEM.
006400
006500     SELECT CONSUMO     ASSIGN TO CONSUMO
006600            ORGANIZATION    IS LINE SEQUENTIAL
006700            FILE STATUS     IS FS-CONSUMO.
006800
006900     SELECT EVENTOS     ASSIGN TO EVENTOS
007000            ORGANIZATION    IS LINE SEQUENTIAL
007100            FILE STATUS     IS FS-EVENTOS.
007200
007300     SELECT CONSOL      ASSIGN TO CONSOL
007400            ORGANIZATION    IS LINE SEQUENTIAL
007500            FILE STATUS     IS FS-CONSOL.
007600
007700     SELECT ULTDOC      ASSIGN TO ULTDOC
007800            ORGANIZATION    IS RELATIVE
007900            ACCESS MODE     IS DYNAMIC
008000            RELATIVE KEY    IS WKS-ULTDOC-RRN
008100            FILE STATUS     IS FS-ULTDOC
008200                               FSE-ULTDOC.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600*1 -->EXTRACCION DE DOCAGEM, LINEA A LINEA, PLANA
008700 FD  DOCAGEM
008800     LABEL RECORD IS STANDARD
008900     VALUE OF FILE-ID IS "DOCAGEM.DAT".
009000     COPY CFHDOC1.
009100*2 -->EXTRACCION DE CONSUMO DE COMBUSTIBLE POR SESSION-ID
009200 FD  CONSUMO
009300     LABEL RECORD IS STANDARD
009400     VALUE OF FILE-ID IS "CONSUMO.DAT".
009500     COPY CFHCON1.
009600*3 -->EXTRACCION DE EVENTOS DE NAVEGACION (TRAMOS DE VIAJE)
009700 FD  EVENTOS
009800     LABEL RECORD IS STANDARD
009900     VALUE OF FILE-ID IS "EVENTOS.DAT".
010000     COPY CFHEVT1.
010100*4 -->SALIDA CONSOLIDADA (EVENTO + CONSUMO) PARA CFHM2C02
010200 FD  CONSOL
010300     LABEL RECORD IS STANDARD
010400     VALUE OF FILE-ID IS "CONSOL.DAT".
010500     COPY CFHCNS1.
010600*5 -->TABLA DE ULTIMA DOCAGEM POR NAVIO, RELATIVA
010700 FD  ULTDOC
010800     VALUE OF FILE-ID IS "ULTDOC.DAT".
010900     COPY CFHULT1.
011000
011100 WORKING-STORAGE SECTION.
011200******************************************************************
011300*          RECURSOS DE FILE STATUS Y RUTINA DE ERROR             *
011400******************************************************************
011500 01  WKS-FS-STATUS.
011600     02  FS-DOCAGEM                PIC X(02) VALUE "00".
011700     02  FS-CONSUMO                PIC X(02) VALUE "00".
011800     02  FS-EVENTOS                PIC X(02) VALUE "00".
011900     02  FS-CONSOL                 PIC X(02) VALUE "00".
012000     02  FS-ULTDOC                 PIC X(02) VALUE "00".
012100     02  FSE-ULTDOC.
012200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
012400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
012500 01  PROGRAMA                      PIC X(08) VALUE "CFHM1C01".
012600 01  ARCHIVO                       PIC X(08) VALUE SPACES.
012700 01  ACCION                        PIC X(10) VALUE SPACES.
012800 01  LLAVE                         PIC X(32) VALUE SPACES.
012900 01  WKS-ULTDOC-RRN                PIC 9(06) COMP VALUE ZERO.
012950*    CAMPOS DE LA RUTINA COMUN DE ERROR DE APERTURA (ABRE-ARCHIVOS-ERRO)
012960 77  ARQ-ERRO                      PIC X(14) VALUE SPACES.
012970 77  FS-ERRO                       PIC X(02) VALUE "00".
013000
013100******************************************************************
013200*               BANDERAS DE FIN DE ARCHIVO                       *
013300******************************************************************
013400 01  WKS-FLAGS.
013500     02  WKS-FIM-DOCAGEM           PIC 9(01) VALUE ZERO.
013600         88  FIM-DOCAGEM                     VALUE 1.
013700     02  WKS-FIM-CONSUMO           PIC 9(01) VALUE ZERO.
013800         88  FIM-CONSUMO                     VALUE 1.
013900     02  WKS-FIM-EVENTOS           PIC 9(01) VALUE ZERO.
014000         88  FIM-EVENTOS                     VALUE 1.
014100     02  WKS-ACHOU-CONSUMO         PIC 9(01) VALUE ZERO.
014200         88  ACHOU-CONSUMO                   VALUE 1.
014300     02  WKS-ACHOU-ULTDOC          PIC 9(01) VALUE ZERO.
014400         88  ACHOU-ULTDOC                    VALUE 1.
014500     02  WKS-LINHA-VALIDA          PIC 9(01) VALUE ZERO.
014600         88  LINHA-VALIDA                    VALUE 1.
014700
014800******************************************************************
014900*         TABLA DE CONSUMO EN MEMORIA (LLAVE SESSION-ID)         *
015000******************************************************************
015100 01  WKS-QTD-CONSUMO               PIC 9(05) COMP VALUE ZERO.
015200 01  WKS-TAB-CONSUMO.
015300     02  WKS-CON-ENTRADA OCCURS 1 TO 20000 TIMES
015400                         DEPENDING ON WKS-QTD-CONSUMO
015500                         INDEXED BY WKS-I-CON.
015600         04  WKS-CON-SESSION-ID    PIC X(50).
015700         04  WKS-CON-QUANTITY      PIC S9(7)V9(3) COMP-3.
015800
015900******************************************************************
016000*      TABLA DE ULTIMA DOCAGEM EN MEMORIA (LLAVE NOME NAVIO)     *
016100*      SE CARGA DESDE DOCAGEM.DAT Y SE VUELCA A ULTDOC.DAT AL    *
016200*      FINAL DEL PASO, CONSERVANDO SOLO LA FECHA MAS RECIENTE    *
016300*      DE CADA NAVIO - ES EL PUNTO DE PARTIDA QUE USA CFHM2C02   *
016400*      PARA MEDIR CUANTOS DIAS LLEVA CADA NAVIO SIN LIMPIAR      *
016500*      EL CASCO.                                                 *
016600******************************************************************
016700 01  WKS-QTD-ULTDOC                PIC 9(05) COMP VALUE ZERO.
016800 01  WKS-TAB-ULTDOC.
016900     02  WKS-ULT-ENTRADA OCCURS 1 TO 2000 TIMES
017000                         DEPENDING ON WKS-QTD-ULTDOC
017100                         INDEXED BY WKS-I-ULT.
017200         04  WKS-ULT-NOME          PIC X(100).
017300         04  WKS-ULT-DATA          PIC 9(08).
017400         04  WKS-ULT-TIPO          PIC X(50).
017500
017600******************************************************************
017700*      TABLA DE NAVIOS YA CONOCIDOS POR ESTE LOTE (EN WORKING)    *
017800******************************************************************
017900 01  WKS-QTD-NAVIOS                PIC 9(05) COMP VALUE ZERO.
018000 01  WKS-TAB-NAVIOS.
018100     02  WKS-NAV-ENTRADA OCCURS 1 TO 2000 TIMES
018200                         DEPENDING ON WKS-QTD-NAVIOS
018300                         INDEXED BY WKS-I-NAV.
018400         04  WKS-NAV-NOME          PIC X(100).
018500 01  REG-NAVIO-WS.
018600     COPY CFHNAV1.
018700
018800******************************************************************
018900*                  CONTADORES ESTADISTICOS                       *
019000*    ESTOS CONTADORES SE IMPRIMEN AL FINAL DEL PASO (VER          *
019100*    ESTADISTICAS) Y SIRVEN DE RESUMEN RAPIDO PARA EL OPERADOR    *
019200*    DE LA CORRIDA - SI LAS LINEAS DESCARTADAS SON MUCHAS         *
019300*    COMPARADAS CON LAS LEIDAS, SUELE SER SEÑAL DE UN PROBLEMA    *
019400*    CON LA EXTRACCION DE DATOS DE ESE DIA.                       *
019500******************************************************************
019600 01  WKS-CONTADORES.
019700     02  WKS-LIDOS-DOCAGEM         PIC 9(07) COMP VALUE ZERO.
019800     02  WKS-DESC-DOCAGEM          PIC 9(07) COMP VALUE ZERO.
019900     02  WKS-LIDOS-CONSUMO         PIC 9(07) COMP VALUE ZERO.
020000     02  WKS-DESC-CONSUMO          PIC 9(07) COMP VALUE ZERO.
020100     02  WKS-LIDOS-EVENTOS         PIC 9(07) COMP VALUE ZERO.
020200     02  WKS-DESC-EVENTOS          PIC 9(07) COMP VALUE ZERO.
020300     02  WKS-GRAVADOS-CONSOL       PIC 9(07) COMP VALUE ZERO.
020400     02  WKS-NAVIOS-NOVOS          PIC 9(05) COMP VALUE ZERO.
020500     02  WKS-MASCARA               PIC Z,ZZZ,ZZ9.
020600 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
020700     02  FILLER                    PIC X(37).
020800
020900******************************************************************
021000*        AREA DE TRABAJO PARA NORMALIZACION DE NOMBRE            *
021100******************************************************************
021200 01  WKS-NOME-TRABALHO.
021300     02  WKS-NOME-ENTRADA          PIC X(100).
021400     02  WKS-NOME-SAIDA            PIC X(100).
021500     02  WKS-NOME-SAIDA-R REDEFINES WKS-NOME-SAIDA.
021600         04  WKS-NOME-CHAR         PIC X(01) OCCURS 100 TIMES.
021700     02  WKS-NOME-ENTRADA-R REDEFINES WKS-NOME-ENTRADA.
021800         04  WKS-NOME-CHAR-E       PIC X(01) OCCURS 100 TIMES.
021900     02  WKS-POS-SAIDA             PIC 9(03) COMP VALUE ZERO.
022000     02  WKS-POS-LIDA              PIC 9(03) COMP VALUE ZERO.
022100     02  WKS-ULTIMO-FOI-ESPACO     PIC 9(01) VALUE ZERO.
022200         88  ULTIMO-FOI-ESPACO               VALUE 1.
022300
022400******************************************************************
022500*   FECHA DE CORRIDA DEL PASO - SE ESTAMPA EN ULTDOC.DAT PARA     *
022600*   QUE LA AUDITORIA SEPA EN QUE CORRIDA SE ACTUALIZO CADA NAVIO. *
022700******************************************************************
022800 01  WKS-DATA-CORRIDA              PIC 9(08) VALUE ZERO.
022900 01  WKS-DATA-CORRIDA-R REDEFINES WKS-DATA-CORRIDA.
023000     02  WKS-ANO-CORRIDA            PIC 9(04).
023100     02  WKS-MES-CORRIDA            PIC 9(02).
023200     02  WKS-DIA-CORRIDA            PIC 9(02).
023300
023400******************************************************************
023500*              TABLA DE ACENTOS A REMOVER (ISO-8859-1)            *
023600******************************************************************
023700 01  WKS-ACENTOS-DE.
023800     02  FILLER PIC X(24) VALUE
023900         "ÁÉÍÓÚÀÃÂÕÔÊÇáéíóúàãâõôêç".
024000 01  WKS-ACENTOS-PARA.
024100     02  FILLER PIC X(24) VALUE
024200         "AEIOUAAAOOECaeiouaaaooec".
024300******************************************************************
024400 PROCEDURE DIVISION.
024500******************************************************************
024600*                 S E C C I O N   P R I N C I P A L              *
024700******************************************************************
024800 000-MAIN SECTION.
024900     ACCEPT WKS-DATA-CORRIDA FROM DATE YYYYMMDD
025000     PERFORM ABRE-ARCHIVOS THRU ABRE-ARCHIVOS-E
025100     PERFORM CARGA-TABLA-CONSUMO THRU CARGA-TABLA-CONSUMO-E
025200     PERFORM LEE-DOCAGEM THRU LEE-DOCAGEM-E
025300     PERFORM PROCESA-DOCAGEM THRU PROCESA-DOCAGEM-E      UNTIL FIM-DOCAGEM
025400     PERFORM GRAVA-TABLA-ULTDOC THRU GRAVA-TABLA-ULTDOC-E
025500     PERFORM LEE-EVENTOS THRU LEE-EVENTOS-E
025600     PERFORM PROCESA-EVENTOS THRU PROCESA-EVENTOS-E      UNTIL FIM-EVENTOS
025700     PERFORM ESTADISTICAS THRU ESTADISTICAS-E
025800     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
025900     STOP RUN.
026000 000-MAIN-E. EXIT.
026100
026200******************************************************************
026300*                  A P E R T U R A   D E   A R C H I V O S       *
026400******************************************************************
026500 ABRE-ARCHIVOS SECTION.
026600     OPEN INPUT  DOCAGEM CONSUMO EVENTOS
026700     OPEN OUTPUT CONSOL
026800     OPEN OUTPUT ULTDOC
026900
027000     IF FS-DOCAGEM NOT = "00"
027100        MOVE "OPEN"      TO ACCION
027200        MOVE "DOCAGEM.DAT" TO ARQ-ERRO
027300        MOVE FS-DOCAGEM  TO FS-ERRO
027400        GO TO ABRE-ARCHIVOS-ERRO
027500     END-IF
027550
027600     IF FS-CONSUMO NOT = "00"
027650        MOVE "OPEN"      TO ACCION
027700        MOVE "CONSUMO.DAT" TO ARQ-ERRO
027750        MOVE FS-CONSUMO  TO FS-ERRO
027800        GO TO ABRE-ARCHIVOS-ERRO
027850     END-IF
027900
028000     IF FS-EVENTOS NOT = "00"
028050        MOVE "OPEN"      TO ACCION
028100        MOVE "EVENTOS.DAT" TO ARQ-ERRO
028150        MOVE FS-EVENTOS  TO FS-ERRO
028200        GO TO ABRE-ARCHIVOS-ERRO
028250     END-IF
028300
028400     IF FS-CONSOL NOT = "00"
028450        MOVE "OPEN"      TO ACCION
028500        MOVE "CONSOL.DAT" TO ARQ-ERRO
028550        MOVE FS-CONSOL   TO FS-ERRO
028600        GO TO ABRE-ARCHIVOS-ERRO
028650     END-IF
028700
028800     IF FS-ULTDOC NOT = "00" AND "05"
028850        MOVE "OPEN"      TO ACCION
028900        MOVE "ULTDOC.DAT" TO ARQ-ERRO
028950        MOVE FS-ULTDOC   TO FS-ERRO
029000        GO TO ABRE-ARCHIVOS-ERRO
029050     END-IF
029100
029150     GO TO ABRE-ARCHIVOS-E.
029200
029250 ABRE-ARCHIVOS-ERRO.
029300     DISPLAY ">>> ERROR AL ABRIR " ARQ-ERRO ", STATUS: " FS-ERRO
029350             UPON CONSOLE
029400     MOVE 91 TO RETURN-CODE
029450     STOP RUN.
029500
030600 ABRE-ARCHIVOS-E. EXIT.
030700
030800******************************************************************
030900*   CARGA-TABLA-CONSUMO - SOLO SE GUARDA LA LINEA CUYA CANTIDAD  *
031000*   CONSUMIDA ES MAYOR QUE CERO (CANTIDAD EN CERO ES SENSOR      *
031100*   CAIDO O TRAMO SIN MEDICION, SE DESCARTA).                    *
031200******************************************************************
031300 CARGA-TABLA-CONSUMO SECTION.
031400     PERFORM LEE-CONSUMO THRU LEE-CONSUMO-E
031450     PERFORM CARREGA-UMA-LINHA-CONSUMO THRU
031480            CARREGA-UMA-LINHA-CONSUMO-E UNTIL FIM-CONSUMO.
031600 CARGA-TABLA-CONSUMO-E. EXIT.
031700
031800*    CARREGA-UMA-LINHA-CONSUMO - UNA VUELTA DEL LAZO DE CARGA,
031900*    POR CADA LINEA LEIDA DE CONSUMO.DAT.
032000 CARREGA-UMA-LINHA-CONSUMO SECTION.
032100*    CANTIDAD CERO = TRAMO SIN MEDICION VALIDA, SE CUENTA PERO NO
032200*    ENTRA A LA TABLA DE MEMORIA.
032300     ADD 1 TO WKS-LIDOS-CONSUMO
032400     IF CON-QUANTITY > 0
032500        ADD 1                   TO WKS-QTD-CONSUMO
032600        SET WKS-I-CON           TO WKS-QTD-CONSUMO
032700        MOVE CON-SESSION-ID     TO WKS-CON-SESSION-ID (WKS-I-CON)
032800        MOVE CON-QUANTITY       TO WKS-CON-QUANTITY   (WKS-I-CON)
032900     ELSE
033000        ADD 1 TO WKS-DESC-CONSUMO
033100     END-IF
033200     PERFORM LEE-CONSUMO THRU LEE-CONSUMO-E.
033300 CARREGA-UMA-LINHA-CONSUMO-E. EXIT.
033400
033500*    LEE-CONSUMO - AVANZA AL SIGUIENTE REGISTRO DE CONSUMO.DAT.
033600 LEE-CONSUMO SECTION.
033700     READ CONSUMO
033800       AT END
033900          MOVE 1 TO WKS-FIM-CONSUMO
034000     END-READ.
034100 LEE-CONSUMO-E. EXIT.
034200
034300******************************************************************
034400*   PROCESA-DOCAGEM - NORMALIZA EL NOMBRE DEL NAVIO, VALIDA LA    *
034500*   FECHA DE DOCAGEM RECIBIDA Y, SI EL TIPO DE DOCAGEM VIENE      *
034600*   EN BLANCO, ASUME "DOCAGEM GERAL" POR SER EL TIPO MAS COMUN    *
034700*   EN EL HISTORICO DE LA FLOTA. SE CONSERVA EN LA TABLA SOLO LA  *
034800*   DOCAGEM MAS RECIENTE DE CADA NAVIO, PORQUE ES LA QUE FIJA EL  *
034900*   PUNTO DE PARTIDA PARA MEDIR EL ENSUCIAMIENTO DEL CASCO.       *
035000******************************************************************
035100 PROCESA-DOCAGEM SECTION.
035200     ADD 1 TO WKS-LIDOS-DOCAGEM
035300     MOVE 1 TO WKS-LINHA-VALIDA
035400
035500     IF DOC-NAVIO-NOME = SPACES OR DOC-DATA = ZERO
035600        MOVE 0 TO WKS-LINHA-VALIDA
035700     END-IF
035800
035900     IF LINHA-VALIDA
036000        MOVE DOC-NAVIO-NOME  TO WKS-NOME-ENTRADA
036100        PERFORM NORMALIZA-NOME-NAVIO THRU NORMALIZA-NOME-NAVIO-E
036200        MOVE WKS-NOME-SAIDA  TO DOC-NAVIO-NOME
036300
036400        IF DOC-TIPO = SPACES
036500           MOVE "Especial"   TO DOC-TIPO
036600        END-IF
036700
036800        PERFORM REGISTRA-NAVIO-CONHECIDO THRU REGISTRA-NAVIO-CONHECIDO-E
036900
037000        PERFORM BUSCA-ULTDOC THRU BUSCA-ULTDOC-E
037100        IF ACHOU-ULTDOC
037200           IF DOC-DATA > WKS-ULT-DATA (WKS-I-ULT)
037300              MOVE DOC-DATA   TO WKS-ULT-DATA (WKS-I-ULT)
037400              MOVE DOC-TIPO   TO WKS-ULT-TIPO (WKS-I-ULT)
037500           END-IF
037600        ELSE
037700           ADD 1                       TO WKS-QTD-ULTDOC
037800           SET WKS-I-ULT               TO WKS-QTD-ULTDOC
037900           MOVE DOC-NAVIO-NOME  TO WKS-ULT-NOME (WKS-I-ULT)
038000           MOVE DOC-DATA        TO WKS-ULT-DATA (WKS-I-ULT)
038100           MOVE DOC-TIPO        TO WKS-ULT-TIPO (WKS-I-ULT)
038200        END-IF
038300     ELSE
038400        ADD 1 TO WKS-DESC-DOCAGEM
038500     END-IF
038600
038700     PERFORM LEE-DOCAGEM THRU LEE-DOCAGEM-E.
038800 PROCESA-DOCAGEM-E. EXIT.
038900
039000*    LEE-DOCAGEM - AVANZA AL SIGUIENTE REGISTRO DE DOCAGEM.DAT.
039100 LEE-DOCAGEM SECTION.
039200     READ DOCAGEM
039300       AT END
039400          MOVE 1 TO WKS-FIM-DOCAGEM
039500     END-READ.
039600 LEE-DOCAGEM-E. EXIT.
039700
039800******************************************************************
039900*   BUSCA-ULTDOC - BUSQUEDA LINEAL EN LA TABLA DE ULTIMA DOCAGEM *
040000******************************************************************
040100 BUSCA-ULTDOC SECTION.
040200     MOVE 0 TO WKS-ACHOU-ULTDOC
040300     IF WKS-QTD-ULTDOC > 0
040400        SET WKS-I-ULT TO 1
040500        PERFORM COMPARA-UM-ULTDOC THRU COMPARA-UM-ULTDOC-E
040600                UNTIL WKS-I-ULT > WKS-QTD-ULTDOC OR ACHOU-ULTDOC
040700     END-IF.
040800 BUSCA-ULTDOC-E. EXIT.
040900
041000*    COMPARA-UM-ULTDOC - COMPARA UNA POSICION DE LA TABLA CON EL
041100*    NAVIO DE LA DOCAGEM QUE SE ESTA PROCESANDO.
041200 COMPARA-UM-ULTDOC SECTION.
041300     IF WKS-ULT-NOME (WKS-I-ULT) = DOC-NAVIO-NOME
041400        MOVE 1 TO WKS-ACHOU-ULTDOC
041500     ELSE
041600        SET WKS-I-ULT UP BY 1
041700     END-IF.
041800 COMPARA-UM-ULTDOC-E. EXIT.
041900
042000******************************************************************
042100*   GRAVA-TABLA-ULTDOC - VUELCA LA TABLA A DISCO (ULTDOC.DAT)    *
042200******************************************************************
042300 GRAVA-TABLA-ULTDOC SECTION.
042400     IF WKS-QTD-ULTDOC > 0
042500        SET WKS-I-ULT TO 1
042600        PERFORM GRAVA-UMA-LINHA-ULTDOC THRU GRAVA-UMA-LINHA-ULTDOC-E
042700                UNTIL WKS-I-ULT > WKS-QTD-ULTDOC
042800     END-IF.
042900 GRAVA-TABLA-ULTDOC-E. EXIT.
043000
043100*    GRAVA-UMA-LINHA-ULTDOC - GRABA LA POSICION ACTUAL DE LA
043200*    TABLA COMO UNA LINEA DE ULTDOC.DAT Y AVANZA A LA SIGUIENTE.
043300 GRAVA-UMA-LINHA-ULTDOC SECTION.
043400     MOVE WKS-ULT-NOME (WKS-I-ULT) TO ULT-NAVIO-NOME
043500     MOVE WKS-ULT-DATA (WKS-I-ULT) TO ULT-DATA-DOCAGEM
043600     MOVE WKS-ULT-TIPO (WKS-I-ULT) TO ULT-TIPO-DOC
043700     MOVE WKS-DATA-CORRIDA         TO ULT-DATA-REGISTRO
043800     WRITE REG-ULTDOC
043900     IF FS-ULTDOC NOT = "00"
044000        DISPLAY ">>> ERROR AL GRABAR ULTDOC, STATUS: "
044100                FS-ULTDOC UPON CONSOLE
044200     END-IF
044300     SET WKS-I-ULT UP BY 1.
044400 GRAVA-UMA-LINHA-ULTDOC-E. EXIT.
044500
044600******************************************************************
044700*   REGISTRA-NAVIO-CONHECIDO - UN NAVIO QUE APARECE POR PRIMERA  *
044800*   VEZ EN LAS EXTRACCIONES SE DA DE ALTA CON CLASE/TIPO          *
044900*   "UNKNOWN" Y PORTE BRUTO CERO, A FALTA DE MEJOR DATO.          *
045000******************************************************************
045100 REGISTRA-NAVIO-CONHECIDO SECTION.
045200     MOVE 0 TO WKS-LINHA-VALIDA
045300     IF WKS-QTD-NAVIOS > 0
045400        SET WKS-I-NAV TO 1
045500        PERFORM COMPARA-UM-NAVIO THRU COMPARA-UM-NAVIO-E
045600                UNTIL WKS-I-NAV > WKS-QTD-NAVIOS OR LINHA-VALIDA
045700     END-IF
045800     IF NOT LINHA-VALIDA
045900        ADD 1                  TO WKS-QTD-NAVIOS
046000        SET WKS-I-NAV          TO WKS-QTD-NAVIOS
046100        MOVE DOC-NAVIO-NOME    TO WKS-NAV-NOME (WKS-I-NAV)
046200        MOVE SPACES            TO NAV-NOME
046300        MOVE DOC-NAVIO-NOME    TO NAV-NOME
046400        MOVE "UNKNOWN"         TO NAV-CLASSE NAV-TIPO
046500        MOVE ZERO              TO NAV-PORTE-BRUTO
046600                                   NAV-COMPRIMENTO
046700                                   NAV-BOCA NAV-CALADO NAV-PONTAL
046800        ADD 1                  TO WKS-NAVIOS-NOVOS
046900     END-IF
047000     MOVE 1 TO WKS-LINHA-VALIDA.
047100 REGISTRA-NAVIO-CONHECIDO-E. EXIT.
047200
047300*    COMPARA-UM-NAVIO - COMPARA UNA POSICION DE LA TABLA DE
047400*    NAVIOS CONOCIDOS CONTRA EL NOMBRE YA NORMALIZADO QUE SE
047500*    ESTA BUSCANDO.
047600 COMPARA-UM-NAVIO SECTION.
047700     IF WKS-NAV-NOME (WKS-I-NAV) = DOC-NAVIO-NOME
047800        MOVE 1 TO WKS-LINHA-VALIDA
047900     ELSE
048000        SET WKS-I-NAV UP BY 1
048100     END-IF.
048200 COMPARA-UM-NAVIO-E. EXIT.
048300
048400******************************************************************
048500*   PROCESA-EVENTOS - DESCARTA EL TRAMO SI LA VELOCIDAD O LA      *
048600*   DURACION VIENEN EN CERO O NEGATIVAS (DATO DE SENSOR DAÑADO)   *
048700*   Y TAMBIEN SI EL TRAMO ES DE MANIOBRA/ATRAQUE EN VEZ DE        *
048800*   NAVEGACION (VELOCIDAD <= 1.0 NUDO O DURACION <= 1.0 HORA),    *
048900*   PORQUE ESOS TRAMOS NO REFLEJAN EL CONSUMO DE CRUCERO QUE      *
049000*   EL MODELO NECESITA PARA MEDIR BIOINCRUSTACION.                *
049100******************************************************************
049200 PROCESA-EVENTOS SECTION.
049300     ADD 1 TO WKS-LIDOS-EVENTOS
049400     MOVE 1 TO WKS-LINHA-VALIDA
049500
049600     IF EVT-SESSION-ID = SPACES OR EVT-NAVIO-NOME = SPACES
049700        MOVE 0 TO WKS-LINHA-VALIDA
049800     END-IF
049900
050000     IF LINHA-VALIDA
050100        PERFORM BUSCA-CONSUMO THRU BUSCA-CONSUMO-E
050200        IF NOT ACHOU-CONSUMO
050300           MOVE 0 TO WKS-LINHA-VALIDA
050400        END-IF
050500     END-IF
050600
050700     IF LINHA-VALIDA
050800        IF EVT-SPEED NOT > 1.0 OR EVT-DURATION NOT > 1.0
050900           MOVE 0 TO WKS-LINHA-VALIDA
051000        END-IF
051100     END-IF
051200
051300     IF LINHA-VALIDA
051400        MOVE EVT-NAVIO-NOME TO WKS-NOME-ENTRADA
051500        PERFORM NORMALIZA-NOME-NAVIO THRU NORMALIZA-NOME-NAVIO-E
051600
051700        MOVE EVT-SESSION-ID         TO CREC-SESSION-ID
051800        MOVE WKS-NOME-SAIDA         TO CREC-SHIP-NAME
051900        MOVE EVT-START-GMT-DATA     TO CREC-EVENT-DATE
052000        MOVE WKS-CON-QUANTITY (WKS-I-CON) TO CREC-CONSUMED-QTY
052100        MOVE EVT-DURATION           TO CREC-DURATION
052200        MOVE EVT-SPEED              TO CREC-SPEED
052300        MOVE EVT-AFT-DRAFT          TO CREC-AFT-DRAFT
052400        MOVE EVT-FWD-DRAFT          TO CREC-FWD-DRAFT
052500        MOVE EVT-DISPLACEMENT       TO CREC-DISPLACEMENT
052600        MOVE EVT-BEAUFORT           TO CREC-BEAUFORT
052700        MOVE "EVENTOS"              TO CREC-ORIGEM-ARQUIVO
052800        SET CREC-TRAMO-NAVEGACAO    TO TRUE
052900        MOVE SPACES                 TO CREC-FILLER
053000
053100        WRITE REG-CONSOLIDADO
053200        IF FS-CONSOL NOT = "00"
053300           DISPLAY ">>> ERROR AL GRABAR CONSOL, STATUS: "
053400                   FS-CONSOL UPON CONSOLE
053500        ELSE
053600           ADD 1 TO WKS-GRAVADOS-CONSOL
053700        END-IF
053800     ELSE
053900        ADD 1 TO WKS-DESC-EVENTOS
054000     END-IF
054100
054200     PERFORM LEE-EVENTOS THRU LEE-EVENTOS-E.
054300 PROCESA-EVENTOS-E. EXIT.
054400
054500*    LEE-EVENTOS - AVANZA AL SIGUIENTE REGISTRO DE EVENTOS.DAT.
054600 LEE-EVENTOS SECTION.
054700     READ EVENTOS
054800       AT END
054900          MOVE 1 TO WKS-FIM-EVENTOS
055000     END-READ.
055100 LEE-EVENTOS-E. EXIT.
055200
055300******************************************************************
055400*   BUSCA-CONSUMO - BUSQUEDA LINEAL EN LA TABLA DE CONSUMO       *
055500******************************************************************
055600 BUSCA-CONSUMO SECTION.
055700     MOVE 0 TO WKS-ACHOU-CONSUMO
055800     IF WKS-QTD-CONSUMO > 0
055900        SET WKS-I-CON TO 1
056000        PERFORM COMPARA-UM-CONSUMO THRU COMPARA-UM-CONSUMO-E
056100                UNTIL WKS-I-CON > WKS-QTD-CONSUMO OR ACHOU-CONSUMO
056200     END-IF.
056300 BUSCA-CONSUMO-E. EXIT.
056400
056500*    COMPARA-UM-CONSUMO - COMPARA UNA POSICION DE LA TABLA DE
056600*    CONSUMO CONTRA EL SESSION-ID DEL EVENTO QUE SE ESTA
056700*    CONSOLIDANDO (CADA TRAMO DE NAVEGACION TIENE UN SOLO
056800*    REGISTRO DE CONSUMO ASOCIADO).
056900 COMPARA-UM-CONSUMO SECTION.
057000     IF WKS-CON-SESSION-ID (WKS-I-CON) = EVT-SESSION-ID
057100        MOVE 1 TO WKS-ACHOU-CONSUMO
057200     ELSE
057300        SET WKS-I-CON UP BY 1
057400     END-IF.
057500 COMPARA-UM-CONSUMO-E. EXIT.
057600
057700******************************************************************
057800*   NORMALIZA-NOME-NAVIO - PASA A MAYUSCULAS, QUITA ACENTOS,     *
057900*   COLAPSA ESPACIOS REPETIDOS Y RECORTA (TRIM) EL NOMBRE DEL    *
058000*   NAVIO PARA QUE "Navio  Ceara" Y "NAVIO CEARA" CASEN COMO     *
058100*   EL MISMO BARCO EN LAS TRES EXTRACCIONES.                     *
058200******************************************************************
058300 NORMALIZA-NOME-NAVIO SECTION.
058400     MOVE SPACES TO WKS-NOME-SAIDA
058500     INSPECT WKS-NOME-ENTRADA CONVERTING
058600             "abcdefghijklmnopqrstuvwxyz"
058700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
058800     INSPECT WKS-NOME-ENTRADA CONVERTING
058900             WKS-ACENTOS-DE TO WKS-ACENTOS-PARA
059000
059100     MOVE 0 TO WKS-POS-SAIDA
059200     MOVE 1 TO WKS-ULTIMO-FOI-ESPACO
059300     SET WKS-POS-LIDA TO 1
059400     PERFORM COMPACTA-UM-CARACTER THRU
059450            COMPACTA-UM-CARACTER-E UNTIL WKS-POS-LIDA > 100.
059500 NORMALIZA-NOME-NAVIO-E. EXIT.
059600
059700*    COMPACTA-UM-CARACTER - UN CARACTER DEL NOMBRE DE ENTRADA.
059800*    SI ES ESPACIO Y EL CARACTER ANTERIOR YA ERA ESPACIO, SE
059900*    SALTEA (COLAPSA ESPACIOS REPETIDOS); EN CASO CONTRARIO SE
060000*    COPIA AL AREA DE SALIDA YA COMPACTADA.
060100 COMPACTA-UM-CARACTER SECTION.
060200     IF WKS-NOME-CHAR-E (WKS-POS-LIDA) = SPACE
060300        IF NOT ULTIMO-FOI-ESPACO AND WKS-POS-SAIDA < 100
060400           ADD 1 TO WKS-POS-SAIDA
060500           MOVE SPACE TO WKS-NOME-CHAR (WKS-POS-SAIDA)
060600           MOVE 1     TO WKS-ULTIMO-FOI-ESPACO
060700        END-IF
060800     ELSE
060900        IF WKS-POS-SAIDA < 100
061000           ADD 1 TO WKS-POS-SAIDA
061100           MOVE WKS-NOME-CHAR-E (WKS-POS-LIDA)
061200                TO WKS-NOME-CHAR (WKS-POS-SAIDA)
061300           MOVE 0 TO WKS-ULTIMO-FOI-ESPACO
061400        END-IF
061500     END-IF
061600     SET WKS-POS-LIDA UP BY 1.
061700 COMPACTA-UM-CARACTER-E. EXIT.
061800
061900******************************************************************
062000*                     E S T A D I S T I C A S                    *
062100******************************************************************
062200 ESTADISTICAS SECTION.
062300     DISPLAY "****************************************".
062400     MOVE WKS-LIDOS-DOCAGEM   TO WKS-MASCARA
062500     DISPLAY "DOCAGEM LEIDOS           : " WKS-MASCARA
062600     MOVE WKS-DESC-DOCAGEM    TO WKS-MASCARA
062700     DISPLAY "DOCAGEM DESCARTADOS      : " WKS-MASCARA
062800     MOVE WKS-LIDOS-CONSUMO   TO WKS-MASCARA
062900     DISPLAY "CONSUMO LEIDOS           : " WKS-MASCARA
063000     MOVE WKS-DESC-CONSUMO    TO WKS-MASCARA
063100     DISPLAY "CONSUMO DESCARTADOS      : " WKS-MASCARA
063200     MOVE WKS-LIDOS-EVENTOS   TO WKS-MASCARA
063300     DISPLAY "EVENTOS LEIDOS           : " WKS-MASCARA
063400     MOVE WKS-DESC-EVENTOS    TO WKS-MASCARA
063500     DISPLAY "EVENTOS DESCARTADOS      : " WKS-MASCARA
063600     MOVE WKS-GRAVADOS-CONSOL TO WKS-MASCARA
063700     DISPLAY "CONSOLIDADOS GRAVADOS    : " WKS-MASCARA
063800     MOVE WKS-NAVIOS-NOVOS    TO WKS-MASCARA
063900     DISPLAY "NAVIOS NUEVOS (UNKNOWN)  : " WKS-MASCARA
064000     DISPLAY "****************************************".
064100 ESTADISTICAS-E. EXIT.
064200
064300******************************************************************
064400*                  C I E R R E   D E   A R C H I V O S           *
064500******************************************************************
064600 CIERRA-ARCHIVOS SECTION.
064700     CLOSE DOCAGEM CONSUMO EVENTOS CONSOL ULTDOC.
064800 CIERRA-ARCHIVOS-E. EXIT.
