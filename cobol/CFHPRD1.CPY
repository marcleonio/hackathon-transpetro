000100******************************************************************
000200*   COPY CFHPRD1                                                *
000300*   REGISTRO DE PREVISION DIARIA (ARCHIVO PREVISAO-DIARIA.DAT)   *
000400*   UNA LINEA POR DIA PROYECTADO, ORDENADO POR NAVIO Y FECHA.    *
000500*   NOTA: EL LEVANTAMIENTO ORIGINAL ESTIMO 90 BYTES PARA ESTE    *
000600*   REGISTRO; EL NOMBRE DEL NAVIO REPETIDO EN CADA LINEA DE      *
000700*   DETALLE (PATRON DE REPORTE CON QUIEBRE DE CONTROL) DEJA EL   *
000800*   FISICO MAS GRANDE - ASI QUEDO DESDE LA V1 DE CFHM3C03.       *
000900******************************************************************
001000 01  REG-PREVISAO.
001100     02  PRED-SHIP-NAME            PIC X(100).
001200     02  PRED-DATE                 PIC 9(08).
001300     02  PRED-DATE-R REDEFINES PRED-DATE.
001400         04  PRED-ANO               PIC 9(04).
001500         04  PRED-MES               PIC 9(02).
001600         04  PRED-DIA               PIC 9(02).
001700     02  PRED-HPI                  PIC S9(1)V9(4) COMP-3.
001800     02  PRED-DRAG-PCT             PIC S9(3)V9(2) COMP-3.
001900     02  PRED-EXTRA-FUEL           PIC S9(5)V9(2) COMP-3.
002000     02  PRED-COBERTURA-PCT        PIC S9(3)V9(2) COMP-3.
002100*        NIVEL DE BIOINCRUSTACION VIGENTE AL DIA DE ESTA LINEA -
002200*        MISMAS BANDAS QUE CLASSIFICA-NIVEL EN CFHM3C03.
002300     02  PRED-NIVEL-BIOINCRUST     PIC 9(01).
002400         88  PRED-NIVEL-BAIXO                VALUE 1.
002500         88  PRED-NIVEL-MODERADO             VALUE 2.
002600         88  PRED-NIVEL-ALTO                 VALUE 3.
002700         88  PRED-NIVEL-CRITICO              VALUE 4.
002800     02  PRED-DATA-CORRIDA         PIC 9(08) VALUE ZERO.
002900     02  PRED-FILLER               PIC X(04) VALUE SPACES.
