000100******************************************************************
000200*   COPY CFHCOE1                                                *
000300*   REGISTRO DE COEFICIENTES DE REGRESION (COEFICIENTES.DAT)    *
000400*   AJUSTADOS FUERA DEL COBOL, POR LA PLANILLA DE REGRESION DE   *
000500*   INGENIERIA NAVAL - ESTE BATCH SOLO LEE, SANEA Y PROYECTA.    *
000600*   UN REGISTRO POR CORRIDA DE MODELO; ARCHIVO VACIO O AUSENTE   *
000700*   SIGNIFICA QUE TODAVIA NO HAY MODELO ENTRENADO PARA LA FLOTA  *
000800*   (SE TRABAJA EN MODO DE RESPALDO). LOS CAMPOS DE FECHA DE     *
000900*   AJUSTE, CANTIDAD DE OBSERVACIONES Y BONDAD DE AJUSTE SON     *
001000*   INFORMATIVOS - INGENIERIA NAVAL LOS INCLUYE PARA SU PROPIA    *
001100*   AUDITORIA DEL MODELO, PERO CFHM3C03 NO LOS NECESITA PARA     *
001200*   PROYECTAR.                                                  *
001300******************************************************************
001400 01  REG-COEFICIENTES.
001500     02  COEF-INTERCEPT            PIC S9(1)V9(4) COMP-3.
001600     02  COEF-DIAS                 PIC S9(1)V9(6) COMP-3.
001700     02  COEF-TRIM                 PIC S9(3)V9(4) COMP-3.
001800     02  COEF-DESLOC               PIC S9(3)V9(6) COMP-3.
001900     02  COEF-DATA-AJUSTE          PIC 9(08) VALUE ZERO.
002000     02  COEF-DATA-AJUSTE-R REDEFINES COEF-DATA-AJUSTE.
002100         04  COEF-ANO-AJUSTE        PIC 9(04).
002200         04  COEF-MES-AJUSTE        PIC 9(02).
002300         04  COEF-DIA-AJUSTE        PIC 9(02).
002400     02  COEF-QTD-OBSERVACOES      PIC 9(05)      COMP-3.
002500     02  COEF-R-QUADRADO           PIC S9(1)V9(4) COMP-3.
002600*        INDICADOR DE BONDAD DE AJUSTE, TAL COMO LO CLASIFICA LA
002700*        PLANILLA DE INGENIERIA NAVAL ANTES DE PUBLICAR EL
002800*        ARCHIVO.
002900     02  COEF-QUALIDADE-IND        PIC 9(01) VALUE ZERO.
003000         88  COEF-AJUSTE-BOM                   VALUE 1.
003100         88  COEF-AJUSTE-MARGINAL              VALUE 2.
003200         88  COEF-AJUSTE-POBRE                 VALUE 3.
003300     02  COEF-FILLER               PIC X(10).
