000100******************************************************************
000200*   COPY CFHULT1                                                *
000300*   TABLA ULTDOC.DAT - UNA LINEA POR NAVIO CON LA FECHA DE       *
000400*   DOCAGEM MAS RECIENTE DE CADA CASCO, GRABADA POR CFHM1C01     *
000500*   Y LEIDA POR CFHM2C02/CFHM3C03. ORGANIZACION                 *
000600*   RELATIVA, MISMO PATRON QUE LA TABLA CFI-CLEAN. LA FECHA DE   *
000700*   CORRIDA QUEDA GRABADA EN CADA LINEA PARA PODER EXPLICAR, EN  *
000800*   UNA AUDITORIA, POR QUE UN NAVIO SE ACTUALIZO (O NO) EN UN    *
000900*   DETERMINADO PROCESO DE IMPORTACION.                         *
001000******************************************************************
001100 01  REG-ULTDOC.
001200     02  ULT-NAVIO-NOME            PIC X(100).
001300     02  ULT-DATA-DOCAGEM          PIC 9(08).
001400     02  ULT-DATA-DOCAGEM-R REDEFINES ULT-DATA-DOCAGEM.
001500         04  ULT-ANO-DOCAGEM        PIC 9(04).
001600         04  ULT-MES-DOCAGEM        PIC 9(02).
001700         04  ULT-DIA-DOCAGEM        PIC 9(02).
001800     02  ULT-TIPO-DOC              PIC X(50).
001900     02  ULT-DATA-REGISTRO         PIC 9(08) VALUE ZERO.
002000     02  ULT-FILLER                PIC X(10).
