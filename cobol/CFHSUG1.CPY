000100******************************************************************
000200*   COPY CFHSUG1                                                *
000300*   REGISTRO DE SUGERENCIA DE LIMPIEZA (SUGESTAO-LIMPEZA.DAT)    *
000400*   UN REGISTRO POR NAVIO PROCESADO - ENCABEZADO DEL GRUPO DE    *
000500*   CONTROL DEL REPORTE DE FLOTA (VER CFHM3C03, IMPRIME-         *
000600*   RELATORIO). NOTA: EL LEVANTAMIENTO ORIGINAL ESTIMO 180       *
000700*   BYTES; EL TEXTO DE JUSTIFICATIVA SE AMPLIO EN LA REVISION    *
000800*   DE ENERO 2009 (VER LOG DE CAMBIOS) Y EL FISICO QUEDO MAYOR.  *
000900******************************************************************
001000 01  REG-SUGESTAO.
001100     02  SUG-SHIP-NAME             PIC X(100).
001200     02  SUG-DATA-ULT-LIMPEZA      PIC 9(08).
001300     02  SUG-DATA-ULT-LIMPEZA-R REDEFINES SUG-DATA-ULT-LIMPEZA.
001400         04  SUG-ANO-ULT-LIMPEZA    PIC 9(04).
001500         04  SUG-MES-ULT-LIMPEZA    PIC 9(02).
001600         04  SUG-DIA-ULT-LIMPEZA    PIC 9(02).
001700     02  SUG-DATA-IDEAL            PIC 9(08).
001800     02  SUG-DATA-IDEAL-R REDEFINES SUG-DATA-IDEAL.
001900         04  SUG-ANO-IDEAL          PIC 9(04).
002000         04  SUG-MES-IDEAL          PIC 9(02).
002100         04  SUG-DIA-IDEAL          PIC 9(02).
002200     02  SUG-DIAS-INTERVENCAO      PIC S9(5)      COMP-3.
002300*        NIVEL DE BIOINCRUSTACION - MISMAS BANDAS QUE
002400*        CLASSIFICA-NIVEL EN CFHM3C03 (1=BAJO ... 4=CRITICO).
002500     02  SUG-NIVEL-BIOINCRUST      PIC 9(01).
002600         88  SUG-NIVEL-BAIXO                 VALUE 1.
002700         88  SUG-NIVEL-MODERADO              VALUE 2.
002800         88  SUG-NIVEL-ALTO                  VALUE 3.
002900         88  SUG-NIVEL-CRITICO               VALUE 4.
003000     02  SUG-CFI-CLEAN             PIC S9(5)V9(2) COMP-3.
003100     02  SUG-MAX-EXTRA-FUEL        PIC S9(5)V9(2) COMP-3.
003200*        INDICADOR DE RESPALDO - SI EL NAVIO FUE CALCULADO CON
003300*        MODELO ENTRENADO O SI QUEDO EN MODO DE RESPALDO POR
003400*        FALTA DE ULTIMA DOCAGEM O DE COEFICIENTES.
003500     02  SUG-MODELO-FLAGS.
003600         04  SUG-MODELO-IND         PIC 9(01) VALUE 0.
003700             88  SUG-TEM-MODELO-TREINADO       VALUE 1.
003800             88  SUG-SEM-MODELO-RESPALDO       VALUE 0.
003900     02  SUG-DATA-CORRIDA          PIC 9(08) VALUE ZERO.
004000     02  SUG-JUSTIFICATIVA         PIC X(120).
004100     02  SUG-FILLER                PIC X(04) VALUE SPACES.
