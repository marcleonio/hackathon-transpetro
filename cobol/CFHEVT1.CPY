000100******************************************************************
000200*   COPY CFHEVT1                                                *
000300*   REGISTRO DE EVENTO DE NAVEGACION (ARCHIVO EVENTOS.DAT)       *
000400*   TRAMO DE VIAJE - LLAVE SESSION-ID. LAS 22 COLUMNAS DE LA     *
000500*   EXTRACCION ORIGINAL SE RESUMEN AQUI A LOS CAMPOS QUE USA     *
000600*   EL MODELO (VER ANALISIS, TABLA EVENTO_NAVEGACAO), MAS ALGUNAS*
000700*   COLUMNAS DE NAVEGACION (RUMBO, RPM, VIENTO Y CORRIENTE) QUE  *
000800*   SE DEJAN PASAR PORQUE LAS PIDE EL AREA DE OPERACIONES PARA   *
000900*   SU PROPIO ANALISIS DE RUTA, AUNQUE EL MODELO DE CASCO NO LAS *
001000*   NECESITE.                                                    *
001100******************************************************************
001200 01  REG-EVENTO.
001300     02  EVT-SESSION-ID            PIC X(50).
001400     02  EVT-NAVIO-NOME            PIC X(100).
001500     02  EVT-EVENT-NAME            PIC X(50).
001600*        CLASIFICACION DEL TRAMO - DERIVADA DE EVT-EVENT-NAME EN
001700*        LA EXTRACCION, QUEDA AQUI YA CODIFICADA PARA NO TENER
001800*        QUE COMPARAR TEXTO LIBRE EN CADA PROGRAMA CONSUMIDOR.
001900     02  EVT-TRAMO-TIPO-IND        PIC 9(01) VALUE ZERO.
002000         88  EVT-TRAMO-NAVEGANDO               VALUE 0.
002100         88  EVT-TRAMO-MANOBRANDO              VALUE 1.
002200         88  EVT-TRAMO-ATRACADO                VALUE 2.
002300     02  EVT-START-GMT.
002400         04  EVT-START-GMT-DATA    PIC 9(08).
002500         04  EVT-START-GMT-DATA-R REDEFINES EVT-START-GMT-DATA.
002600             06  EVT-START-GMT-ANO  PIC 9(04).
002700             06  EVT-START-GMT-MES  PIC 9(02).
002800             06  EVT-START-GMT-DIA  PIC 9(02).
002900         04  EVT-START-GMT-HORA    PIC 9(06).
003000     02  EVT-END-GMT-DATA          PIC 9(08).
003100     02  EVT-END-GMT-HORA          PIC 9(06).
003200     02  EVT-DURATION              PIC S9(7)V9(2) COMP-3.
003300     02  EVT-DISTANCE              PIC S9(7)V9(2) COMP-3.
003400     02  EVT-AFT-DRAFT             PIC S9(5)V9(2) COMP-3.
003500     02  EVT-FWD-DRAFT             PIC S9(5)V9(2) COMP-3.
003600     02  EVT-MID-DRAFT             PIC S9(5)V9(2) COMP-3.
003700     02  EVT-TRIM                  PIC S9(5)V9(2) COMP-3.
003800     02  EVT-DISPLACEMENT          PIC S9(7)V9(2) COMP-3.
003900     02  EVT-BEAUFORT              PIC 9(01).
004000     02  EVT-SPEED                 PIC S9(3)V9(2) COMP-3.
004100     02  EVT-RUMO                  PIC S9(3)      COMP-3.
004200     02  EVT-RPM                   PIC S9(3)V9(1) COMP-3.
004300     02  EVT-VENTO-VELOCIDADE      PIC S9(3)V9(1) COMP-3.
004400     02  EVT-CORRENTE-VELOCIDADE   PIC S9(3)V9(1) COMP-3.
004500     02  EVT-FILLER                PIC X(30).
