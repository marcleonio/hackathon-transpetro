000100******************************************************************
000200*   COPY CFHCFI1                                                *
000300*   REGISTRO CFI-CLEAN (ARCHIVO CFI-CLEAN.DAT - RELATIVO)        *
000400*   CONSUMO PROMEDIO DIARIO DE CASCO LIMPIO POR NAVIO - VENTANA  *
000500*   DE 3 A 7 DIAS DESPUES DE LA ULTIMA DOCAGEM, QUE ES CUANDO EL  *
000600*   CASCO ESTA LIMPIO Y LA NAVE YA RETOMO VELOCIDAD DE CRUCERO.   *
000700*   CUANDO EL NAVIO NO TIENE NINGUN TRAMO CALIFICADO EN ESA       *
000800*   VENTANA SE USA EL VALOR POR DEFECTO DE 25.00 TON/DIA, Y EL    *
000900*   INDICADOR DE ORIGEN DE ABAJO QUEDA EN "USO EL DEFAULT" PARA   *
001000*   QUE CFHM3C03 Y CUALQUIER AUDITORIA POSTERIOR SEPAN QUE ESE    *
001100*   NAVIO NO TUVO TRAMO DE NAVEGACION VALIDO EN LA VENTANA.       *
001200******************************************************************
001300 01  REG-CFI-CLEAN.
001400     02  CFI-SHIP-NAME             PIC X(100).
001500     02  CFI-TON-PER-DAY           PIC S9(5)V9(2) COMP-3.
001600     02  CFI-QTD-TRAMOS            PIC 9(05)      COMP-3.
001700*        INDICADOR DE ORIGEN DEL PROMEDIO - VER BANNER DE ARRIBA
001800     02  CFI-ORIGEM-FLAGS.
001900         04  CFI-ORIGEM-IND         PIC 9(01) VALUE 0.
002000             88  CFI-USOU-MEDIA-REAL           VALUE 0.
002100             88  CFI-USOU-VALOR-DEFAULT        VALUE 1.
002200     02  CFI-DATA-CALCULO          PIC 9(08) VALUE ZERO.
002300     02  CFI-DATA-CALCULO-R REDEFINES CFI-DATA-CALCULO.
002400         04  CFI-ANO-CALCULO        PIC 9(04).
002500         04  CFI-MES-CALCULO        PIC 9(02).
002600         04  CFI-DIA-CALCULO        PIC 9(02).
002700     02  CREC-CFI-FILLER           PIC X(08) VALUE SPACES.
