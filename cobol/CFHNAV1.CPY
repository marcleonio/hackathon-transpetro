000100******************************************************************
000200*   COPY CFHNAV1                                                *
000300*   MAESTRO DE NAVIOS DE LA FLOTA (TABLA EN WORKING-STORAGE)     *
000400*   USADO POR CFHM1C01 PARA RESOLVER UN NOMBRE DE NAVIO QUE NO   *
000500*   APARECE TODAVIA EN LA TABLA DURANTE LA CARGA DE LAS          *
000600*   EXTRACCIONES - SE DA DE ALTA CON LOS DATOS MINIMOS (CASCO,   *
000700*   CLASE, TIPO Y LAS MEDIDAS QUE TRAE LA DOCAGEM) Y SE COMPLETA *
000800*   DESPUES POR MANTENIMIENTO DE FLOTA, QUE ES QUIEN LLENA LOS   *
000900*   CAMPOS DE REGISTRO (IMO, BANDERA, ASTILLERO) Y LA BITACORA   *
001000*   DE ALTA/ACTUALIZACION DE ESTE MAESTRO.                      *
001100*   NO EXISTE ARCHIVO NAVIO.DAT EN DISCO - LA TABLA VIVE SOLO    *
001200*   MIENTRAS CORRE EL PASO DE IMPORTACION.                      *
001300******************************************************************
001400 01  REG-NAVIO.
001500*        IDENTIFICACION DEL CASCO
001600     02  NAV-NOME                  PIC X(100).
001700     02  NAV-CLASSE                PIC X(50).
001800     02  NAV-TIPO                  PIC X(50).
001900     02  NAV-IMO-NUMBER             PIC 9(07).
002000     02  NAV-BANDEIRA               PIC X(30).
002100     02  NAV-ESTALEIRO              PIC X(50).
002200     02  NAV-ANO-CONSTRUCAO         PIC 9(04).
002300*        MEDIDAS PRINCIPALES (VIENEN DE LA FICHA DE DOCAGEM)
002400     02  NAV-PORTE-BRUTO           PIC S9(7)V9(2) COMP-3.
002500     02  NAV-COMPRIMENTO           PIC S9(5)V9(2) COMP-3.
002600     02  NAV-BOCA                  PIC S9(5)V9(2) COMP-3.
002700     02  NAV-CALADO                PIC S9(5)V9(2) COMP-3.
002800     02  NAV-PONTAL                PIC S9(5)V9(2) COMP-3.
002900     02  NAV-ARQUEACAO-BRUTA       PIC S9(7)      COMP-3.
003000     02  NAV-ARQUEACAO-LIQUIDA     PIC S9(7)      COMP-3.
003100*        INDICADORES DE CADASTRO - EL 88 MARCA SI EL REGISTRO
003200*        TODAVIA ESTA EN ALTA MINIMA (ORIGEN AUTOMATICO, A LA
003300*        ESPERA DE MANTENIMIENTO DE FLOTA) O YA FUE COMPLETADO.
003400     02  NAV-STATUS-FLAGS.
003500         04  NAV-ORIGEM-IND         PIC 9(01) VALUE 1.
003600             88  NAV-ORIGEM-AUTOMATICA         VALUE 1.
003700             88  NAV-ORIGEM-MANUTENCAO-FLOTA   VALUE 0.
003800         04  NAV-FICHA-COMPLETA-IND PIC 9(01) VALUE 0.
003900             88  NAV-FICHA-COMPLETA            VALUE 1.
004000             88  NAV-FICHA-PENDENTE            VALUE 0.
004100         04  NAV-CLASSE-GELO-IND    PIC 9(01) VALUE 0.
004200             88  NAV-TEM-CLASSE-GELO           VALUE 1.
004300*        BITACORA DE ALTA/ACTUALIZACION DEL MAESTRO
004400     02  NAV-DATA-CADASTRO         PIC 9(08) VALUE ZERO.
004500     02  NAV-DATA-CADASTRO-R REDEFINES NAV-DATA-CADASTRO.
004600         04  NAV-ANO-CADASTRO       PIC 9(04).
004700         04  NAV-MES-CADASTRO       PIC 9(02).
004800         04  NAV-DIA-CADASTRO       PIC 9(02).
004900     02  NAV-DATA-ULT-ATUALIZACAO  PIC 9(08) VALUE ZERO.
005000     02  NAV-DATA-ULT-ATUALIZACAO-R REDEFINES NAV-DATA-ULT-ATUALIZACAO.
005100         04  NAV-ANO-ATUALIZACAO    PIC 9(04).
005200         04  NAV-MES-ATUALIZACAO    PIC 9(02).
005300         04  NAV-DIA-ATUALIZACAO    PIC 9(02).
005400     02  NAV-USUARIO-CADASTRO      PIC X(08) VALUE SPACES.
005500     02  NAV-USUARIO-ULT-ATUALIZ   PIC X(08) VALUE SPACES.
005600     02  NAV-CREC-FILLER           PIC X(14) VALUE SPACES.
