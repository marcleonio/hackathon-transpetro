000100******************************************************************
000200*   COPY CFHTRN1                                                *
000300*   REGISTRO DE ENTRENAMIENTO (ARCHIVO TREINO.DAT)               *
000400*   UNA LINEA POR REGISTRO CONSOLIDADO CALIFICADO, POSTERIOR A   *
000500*   LA ULTIMA DOCAGEM DEL NAVIO. GRABADO POR CFHM2C02 PARA EL    *
000600*   AJUSTE DE REGRESION QUE CORRE FUERA DEL COBOL, EN LA         *
000700*   PLANILLA ESTADISTICA DE INGENIERIA NAVAL (NO ES UN PASO      *
000800*   DE ESTE LOTE - VER EL LAYOUT DE COEFICIENTES.DAT). SE        *
000900*   AGREGARON BEAUFORT Y VELOCIDAD PORQUE INGENIERIA NAVAL LOS   *
001000*   PIDIO COMO VARIABLES DE CONTROL PARA EL PROXIMO AJUSTE.      *
001100******************************************************************
001200 01  REG-TREINO.
001300     02  TDR-SHIP-NAME             PIC X(100).
001400     02  TDR-EVENT-DATE            PIC 9(08).
001500     02  TDR-EVENT-DATE-R REDEFINES TDR-EVENT-DATE.
001600         04  TDR-EVENT-ANO          PIC 9(04).
001700         04  TDR-EVENT-MES          PIC 9(02).
001800         04  TDR-EVENT-DIA          PIC 9(02).
001900     02  TDR-HPI                   PIC S9(1)V9(4) COMP-3.
002000     02  TDR-DIAS-LIMPEZA          PIC S9(5)       COMP-3.
002100     02  TDR-TRIM-AJUSTADO         PIC S9(5)V9(2) COMP-3.
002200     02  TDR-DESLOCAMENTO          PIC S9(7)V9(2) COMP-3.
002300     02  TDR-BEAUFORT              PIC 9(01).
002400     02  TDR-VELOCIDADE            PIC S9(3)V9(2) COMP-3.
002500     02  TDR-FILLER                PIC X(06) VALUE SPACES.
