000100******************************************************************
000200* FECHA       : 02/04/2011                                      *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : DESEMPENO DE CASCO / FROTA TRANSPETRO            *
000500* PROGRAMA    : CFHM3C03                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PARA CADA NAVIO CON CFI_CLEAN CALCULADO, PROYEC- *
000800*             : TA EL INDICE DE BIOINCRUSTACION (HPI) A PARTIR   *
000900*             : DE LOS COEFICIENTES DE REGRESION, DETERMINA LA   *
001000*             : FECHA IDEAL DE PROXIMA LIMPIEZA DE CASCO Y       *
001100*             : EMITE LA SUGERENCIA Y EL REPORTE DE FLOTA.       *
001200* ARCHIVOS    : ULTDOC=E,CFI-CLEAN=E,COEFICIENTES=E,             *
001300*             : SUGESTAO=S,PREVISAO=S,RELATORIO=S                *
001400* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001500* INSTALADO   : 18/04/2011                                       *
001600* BPM/RATIONAL: 241192                                           *
001700* NOMBRE      : MODELO PREDICTIVO DE BIOINCRUSTACION DE CASCO    *
001800* DESCRIPCION : PROYECCION DE CASCO Y REPORTE DE FLOTA           *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                     CFHM3C03.
002200 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.                   GERENCIA ENG. NAVAL - FROTA TRANSPETRO.
002400 DATE-WRITTEN.                   02/04/2011.
002500 DATE-COMPILED.
002600 SECURITY.                       USO INTERNO - NO DISTRIBUIR.
002700******************************************************************
002800*                    L O G   D E   C A M B I O S                *
002900******************************************************************
003000* 02/04/2011 EEDR  241192  VERSION ORIGINAL - PROYECCION A 180   *
003100*                          DIAS Y REPORTE DE FLOTA.              *
003200* 18/04/2011 EEDR  241192  INSTALADO EN PRODUCCION LOTE 01.      *
003300* 27/01/1998 JCL   Y2K001  REVISION DE CAMPOS DE FECHA - SE      *
003400*                          SUSTITUYE LA RUTINA DE FECHA DE 2     *
003500*                          DIGITOS POR LA RUTINA JULIANA CON     *
003600*                          ANO DE 4 DIGITOS (VER CONVIERTE-      *
003700*                          FECHA-JULIANO / JULIANO-FECHA).       *
003800* 09/07/2013 LFG   247703  SE CORRIGE LA SUGERENCIA DE RESPALDO  *
003900*                          (SIN DOCAGEM O SIN MODELO) - QUEDABA  *
004000*                          EN BLANCO EL NOMBRE DEL NAVIO EN LA   *
004100*                          LINEA DE CABECERA DEL REPORTE.        *
004200* 30/03/2016 CAS   255612  SE INCORPORA EL AJUSTE DE SANEAMIENTO *
004300*                          DE COEFICIENTES ANTES DE PROYECTAR    *
004400*                          (COEFICIENTE DE DIAS FUERA DE RANGO   *
004500*                          PRODUCIA PROYECCIONES ABSURDAS).      *
004600* 14/02/2020 MJP   263005  SE AGREGA PIE DE REPORTE CON TOTALES  *
004700*                          DE FLOTA A PEDIDO DE GERENCIA DE      *
004800*                          OPERACIONES (NAVIOS EN NIVEL >= 2 Y   *
004900*                          PICO DE SOBRECONSUMO DE FLOTA).       *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS NUMERICO-VALIDO  IS "0" THRU "9"
005600     UPSI-0 IS BANDEIRA-TESTE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ULTDOC        ASSIGN TO ULTDOC
006000            ORGANIZATION     IS RELATIVE
006100            ACCESS MODE      IS SEQUENTIAL
006200            FILE STATUS      IS FS-ULTDOC.
006300
006400     SELECT CFI-CLEAN     ASSIGN TO CFICLEAN
006500            ORGANIZATION     IS RELATIVE
006600            ACCESS MODE      IS SEQUENTIAL
006700            FILE STATUS      IS FS-CFICLEAN.
006800
006900     SELECT COEFICIENTES  ASSIGN TO COEFICIENTES
007000            ORGANIZATION     IS LINE SEQUENTIAL
007100            FILE STATUS      IS FS-COEFIC.
007200
007300     SELECT SUGESTAO      ASSIGN TO SUGESTAO
007400            ORGANIZATION     IS LINE SEQUENTIAL
007500            FILE STATUS      IS FS-SUGEST.
007600
007700     SELECT PREVISAO      ASSIGN TO PREVISAO
007800            ORGANIZATION     IS LINE SEQUENTIAL
007900            FILE STATUS      IS FS-PREVIS.
008000
008100     SELECT RELATORIO     ASSIGN TO RELATORIO
008200            ORGANIZATION     IS LINE SEQUENTIAL
008300            FILE STATUS      IS FS-RELAT.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700*1 -->TABLA DE ULTIMA DOCAGEM POR NAVIO
008800 FD  ULTDOC
008900     VALUE OF FILE-ID IS "ULTDOC.DAT".
009000     COPY CFHULT1.
009100*2 -->CFI DE CASCO LIMPIO POR NAVIO (IMPULSA LA CORRIDA, UN NAVIO
009200*     PROCESADO POR REGISTRO LEIDO)
009300 FD  CFI-CLEAN
009400     VALUE OF FILE-ID IS "CFI-CLEAN.DAT".
009500     COPY CFHCFI1.
009600*3 -->COEFICIENTES AJUSTADOS FUERA DE ESTE LOTE (UNA LINEA)
009700 FD  COEFICIENTES
009800     LABEL RECORD IS STANDARD
009900     VALUE OF FILE-ID IS "COEFICIENTES.DAT".
010000     COPY CFHCOE1.
010100*4 -->SUGERENCIA DE LIMPIEZA, UNA LINEA POR NAVIO
010200 FD  SUGESTAO
010300     LABEL RECORD IS STANDARD
010400     VALUE OF FILE-ID IS "SUGESTAO-LIMPEZA.DAT".
010500     COPY CFHSUG1.
010600*5 -->DETALLE DIARIO DE PROYECCION DE HPI
010700 FD  PREVISAO
010800     LABEL RECORD IS STANDARD
010900     VALUE OF FILE-ID IS "PREVISAO-DIARIA.DAT".
011000     COPY CFHPRD1.
011100*6 -->REPORTE DE FLOTA IMPRESO
011200 FD  RELATORIO
011300     LABEL RECORD IS STANDARD
011400     VALUE OF FILE-ID IS "RELATORIO.LST".
011500 01  LINHA-RELATORIO              PIC X(132).
011600
011700 WORKING-STORAGE SECTION.
011800******************************************************************
011900*          RECURSOS DE FILE STATUS Y RUTINA DE ERROR             *
012000******************************************************************
012100 01  WKS-FS-STATUS.
012200     02  FS-ULTDOC                 PIC X(02) VALUE "00".
012300     02  FS-CFICLEAN               PIC X(02) VALUE "00".
012400     02  FS-COEFIC                 PIC X(02) VALUE "00".
012500     02  FS-SUGEST                 PIC X(02) VALUE "00".
012600     02  FS-PREVIS                 PIC X(02) VALUE "00".
012700     02  FS-RELAT                  PIC X(02) VALUE "00".
012800 01  PROGRAMA                      PIC X(08) VALUE "CFHM3C03".
012900 01  ARCHIVO                       PIC X(08) VALUE SPACES.
013000 01  ACCION                        PIC X(10) VALUE SPACES.
013100 01  LLAVE                         PIC X(32) VALUE SPACES.
013150*    CAMPOS DE LA RUTINA COMUN DE ERROR DE APERTURA (ABRE-ARCHIVOS-ERRO)
013160 77  ARQ-ERRO                      PIC X(14) VALUE SPACES.
013170 77  FS-ERRO                       PIC X(02) VALUE "00".
013200
013300******************************************************************
013400*                  BANDERAS Y CONSTANTES DEL MODELO              *
013500******************************************************************
013600 01  WKS-FLAGS.
013700     02  WKS-FIM-CFICLEAN          PIC 9(01) VALUE ZERO.
013800         88  FIM-CFICLEAN                    VALUE 1.
013900     02  WKS-FIM-ULTDOC            PIC 9(01) VALUE ZERO.
014000         88  FIM-ULTDOC                      VALUE 1.
014100     02  WKS-ACHOU-ULT             PIC 9(01) VALUE ZERO.
014200         88  ACHOU-ULT                       VALUE 1.
014300     02  WKS-MODELO-OK             PIC 9(01) VALUE ZERO.
014400         88  MODELO-OK                       VALUE 1.
014500     02  WKS-ACHOU-IDEAL           PIC 9(01) VALUE ZERO.
014600         88  ACHOU-IDEAL                     VALUE 1.
014700
014800 01  WKS-CONSTANTES.
014900     02  WKS-HPI-THRESHOLD         PIC S9(1)V9(4) COMP-3
015000                                    VALUE 1.0250.
015100     02  WKS-HPI-LIMITE-DECISAO    PIC S9(1)V9(4) COMP-3
015200                                    VALUE 1.0800.
015300     02  WKS-TAXA-DEGRAD-DEFECTO   PIC S9(1)V9(6) COMP-3
015400                                    VALUE 0.000500.
015500     02  WKS-INTERCEPT-MIN         PIC S9(1)V9(4) COMP-3
015600                                    VALUE 1.0000.
015700     02  WKS-INTERCEPT-MAX         PIC S9(1)V9(4) COMP-3
015800                                    VALUE 1.0300.
015900     02  WKS-CFI-DEFECTO           PIC S9(5)V9(2) COMP-3
016000                                    VALUE 25.00.
016100     02  WKS-DIAS-MAX-PROJECAO     PIC 9(03) COMP VALUE 180.
016200
016300******************************************************************
016400*      TABLA DE ULTIMA DOCAGEM EN MEMORIA (CARGADA DE ULTDOC)    *
016500******************************************************************
016600 01  WKS-QTD-ULTDOC                PIC 9(05) COMP VALUE ZERO.
016700 01  WKS-TAB-ULTDOC.
016800     02  WKS-ULT-ENTRADA OCCURS 1 TO 2000 TIMES
016900                         DEPENDING ON WKS-QTD-ULTDOC
017000                         INDEXED BY WKS-I-ULT.
017100         04  WKS-ULT-NOME          PIC X(100).
017200         04  WKS-ULT-DATA          PIC 9(08).
017300 01  WKS-TAB-ULTDOC-R REDEFINES WKS-TAB-ULTDOC.
017400     02  FILLER                    PIC X(1) OCCURS 1 TO 2000 TIMES
017500                                    DEPENDING ON WKS-QTD-ULTDOC.
017600
017700******************************************************************
017800*           COEFICIENTES DE REGRESION, SANEADOS EN MEMORIA        *
017900*           (COPIA DE TRABAJO DE REG-COEFICIENTES, VER CFHCOE1)    *
018000******************************************************************
018100 01  WKS-COEFICIENTES.
018200     02  WKS-COEF-INTERCEPT        PIC S9(1)V9(4) COMP-3.
018300     02  WKS-COEF-DIAS             PIC S9(1)V9(6) COMP-3.
018400     02  WKS-COEF-TRIM             PIC S9(3)V9(4) COMP-3.
018500     02  WKS-COEF-DESLOC           PIC S9(3)V9(6) COMP-3.
018600 01  WKS-COEFICIENTES-R REDEFINES WKS-COEFICIENTES.
018700     02  FILLER                    PIC X(18).
018800
018900******************************************************************
019000*           RUTINA DE FECHA JULIANA (SIN FUNCIONES)              *
019100*   ALGORITMO ESTANDAR FLIEGEL/VAN FLANDERN, USADO EN TODOS LOS  *
019200*   LOTES DE LA INSTALACION QUE NECESITAN SUMAR DIAS A UNA       *
019300*   FECHA SIN RECURRIR A LIBRERIAS EXTERNAS.                     *
019400******************************************************************
019500 01  WKS-AREA-JULIANA.
019600     02  WKS-JUL-DATA-ENTR         PIC 9(08)      COMP.
019700     02  WKS-JUL-ANO               PIC 9(04)      COMP.
019800     02  WKS-JUL-RESTO-AM          PIC 9(04)      COMP.
019900     02  WKS-JUL-MES               PIC 9(02)      COMP.
020000     02  WKS-JUL-DIA               PIC 9(02)      COMP.
020100     02  WKS-JUL-A                 PIC S9(09)     COMP.
020200     02  WKS-JUL-T1                PIC S9(09)     COMP.
020300     02  WKS-JUL-T2                PIC S9(09)     COMP.
020400     02  WKS-JUL-T3                PIC S9(09)     COMP.
020500     02  WKS-JUL-T3A               PIC S9(09)     COMP.
020600     02  WKS-JULIANO               PIC S9(09)     COMP.
020700     02  WKS-REV-L                 PIC S9(09)     COMP.
020800     02  WKS-REV-N                 PIC S9(09)     COMP.
020900     02  WKS-REV-Y                 PIC S9(09)     COMP.
021000     02  WKS-REV-M                 PIC S9(09)     COMP.
021100     02  WKS-REV-D                 PIC S9(09)     COMP.
021200     02  WKS-REV-T1                PIC S9(09)     COMP.
021300     02  WKS-REV-T2                PIC S9(09)     COMP.
021400     02  WKS-REV-T3                PIC S9(09)     COMP.
021500     02  WKS-REV-T4                PIC S9(09)     COMP.
021600     02  WKS-JUL-DATA-SAIDA        PIC 9(08)      COMP.
021700
021800******************************************************************
021900*             AREAS DE TRABAJO DE LA PROYECCION                  *
022000******************************************************************
022100 01  WKS-HOJE                      PIC 9(08)      COMP.
022200 01  WKS-JULIANO-HOJE               PIC S9(09)     COMP.
022300 01  WKS-JULIANO-ULT                PIC S9(09)     COMP.
022400 01  WKS-DIAS-DESDE-LIMPEZA         PIC S9(05)     COMP-3.
022500 01  WKS-DIA-ATUAL                  PIC S9(05)     COMP-3.
022600 01  WKS-DIA-LIMITE                 PIC S9(05)     COMP-3.
022700 01  WKS-JULIANO-PROJ                PIC S9(09)     COMP.
022800 01  WKS-HPI-ATUAL                  PIC S9(01)V9(4) COMP-3.
022900 01  WKS-DRAG-PCT                   PIC S9(03)V9(2) COMP-3.
023000 01  WKS-EXTRA-FUEL                 PIC S9(05)V9(2) COMP-3.
023100 01  WKS-COBERTURA-PCT               PIC S9(03)V9(2) COMP-3.
023200 01  WKS-COBERTURA-X100               PIC S9(05)V9(0) COMP-3.
023300 01  WKS-MAX-EXTRA-FUEL              PIC S9(05)V9(2) COMP-3.
023400 01  WKS-DIAS-INTERVENCAO            PIC S9(05)     COMP-3.
023500 01  WKS-DATA-IDEAL                   PIC 9(08)      COMP.
023600 01  WKS-NIVEL                        PIC 9(01)      COMP.
023700 01  WKS-JUSTIFICATIVA                PIC X(120)    VALUE SPACES.
023800
023900******************************************************************
024000*                  CONTADORES ESTADISTICOS / RODAPE              *
024100******************************************************************
024200 01  WKS-CONTADORES.
024300     02  WKS-NAVIOS-PROCESSADOS     PIC 9(05) COMP VALUE ZERO.
024400     02  WKS-NAVIOS-SEM-DOCAGEM     PIC 9(05) COMP VALUE ZERO.
024500     02  WKS-NAVIOS-SEM-MODELO      PIC 9(05) COMP VALUE ZERO.
024600     02  WKS-NAVIOS-NIVEL-2-MAIS    PIC 9(05) COMP VALUE ZERO.
024700     02  WKS-SOMA-MAX-EXTRA-FUEL    PIC S9(07)V9(2) COMP-3.
024800     02  WKS-LINHAS-PREVISAO        PIC 9(07) COMP VALUE ZERO.
024900     02  WKS-MASCARA                PIC Z,ZZZ,ZZ9.
025000     02  WKS-MASCARA-V              PIC Z,ZZZ,ZZ9.99-.
025100 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
025200     02  FILLER                     PIC X(46).
025300
025400******************************************************************
025500*                  LINEAS DEL REPORTE DE FLOTA                  *
025600******************************************************************
025700 01  LIN-CABECALHO-1.
025800     02  FILLER               PIC X(01) VALUE SPACES.
025900     02  FILLER               PIC X(16) VALUE "NAVIO..........:".
026000     02  LC1-NAVIO            PIC X(40).
026100     02  FILLER               PIC X(14) VALUE "NIVEL ATUAL...:".
026200     02  LC1-NIVEL            PIC X(20).
026300     02  FILLER               PIC X(37) VALUE SPACES.
026400
026500 01  LIN-CABECALHO-2.
026600     02  FILLER               PIC X(01) VALUE SPACES.
026700     02  FILLER               PIC X(16) VALUE "ULTIMA DOCAGEM.:".
026800     02  LC2-DATA-ULT         PIC 9(08).
026900     02  FILLER               PIC X(04) VALUE SPACES.
027000     02  FILLER               PIC X(16) VALUE "CFI LIMPIO......".
027100     02  LC2-CFI              PIC ZZZZ9.99.
027200     02  FILLER               PIC X(04) VALUE SPACES.
027300     02  FILLER               PIC X(16) VALUE "DATA IDEAL......".
027400     02  LC2-DATA-IDEAL       PIC 9(08).
027500     02  FILLER               PIC X(37) VALUE SPACES.
027600
027700 01  LIN-CABECALHO-3.
027800     02  FILLER               PIC X(01) VALUE SPACES.
027900     02  FILLER               PIC X(24) VALUE
028000         "DIAS HASTA INTERVENCAO.:".
028100     02  LC3-DIAS             PIC ZZZZ9.
028200     02  FILLER               PIC X(04) VALUE SPACES.
028300     02  LC3-JUST             PIC X(90).
028400
028500 01  LIN-DETALHE-TITULO.
028600     02  FILLER PIC X(132) VALUE
028700     "    DATA       HPI    DRAG-%  EXTRA-FUEL  COBERTURA-%".
028800
028900 01  LIN-DETALHE.
029000     02  FILLER               PIC X(04) VALUE SPACES.
029100     02  LD-DATA              PIC 9(08).
029200     02  FILLER               PIC X(03) VALUE SPACES.
029300     02  LD-HPI               PIC Z.9999.
029400     02  FILLER               PIC X(03) VALUE SPACES.
029500     02  LD-DRAG              PIC ZZZ.99.
029600     02  FILLER               PIC X(03) VALUE SPACES.
029700     02  LD-FUEL              PIC ZZZZZ.99.
029800     02  FILLER               PIC X(03) VALUE SPACES.
029900     02  LD-COBERTURA         PIC ZZZ.99.
030000     02  FILLER               PIC X(45) VALUE SPACES.
030100
030200 01  LIN-RODAPE-1.
030300     02  FILLER               PIC X(01) VALUE SPACES.
030400     02  FILLER               PIC X(30) VALUE
030500         "NAVIOS PROCESADOS...........:".
030600     02  LR1-QTD              PIC ZZZZ9.
030700     02  FILLER               PIC X(96) VALUE SPACES.
030800
030900 01  LIN-RODAPE-2.
031000     02  FILLER               PIC X(01) VALUE SPACES.
031100     02  FILLER               PIC X(30) VALUE
031200         "NAVIOS NIVEL >= 2 (LIMPIAR)..:".
031300     02  LR2-QTD              PIC ZZZZ9.
031400     02  FILLER               PIC X(96) VALUE SPACES.
031500
031600 01  LIN-RODAPE-3.
031700     02  FILLER               PIC X(01) VALUE SPACES.
031800     02  FILLER               PIC X(30) VALUE
031900         "PICO DE SOBRECONSUMO FLOTA..:".
032000     02  LR3-QTD              PIC ZZZZ9.99.
032100     02  FILLER               PIC X(93) VALUE SPACES.
032200******************************************************************
032300 PROCEDURE DIVISION.
032400******************************************************************
032500*                 S E C C I O N   P R I N C I P A L              *
032600******************************************************************
032700 000-MAIN SECTION.
032800     PERFORM ABRE-ARCHIVOS THRU ABRE-ARCHIVOS-E
032900     PERFORM OBTIENE-FECHA-HOY THRU OBTIENE-FECHA-HOY-E
033000     PERFORM CARGA-TABLA-ULTDOC THRU CARGA-TABLA-ULTDOC-E
033100     PERFORM LEE-COEFICIENTES THRU LEE-COEFICIENTES-E
033200     PERFORM SANEA-COEFICIENTES THRU SANEA-COEFICIENTES-E
033300     PERFORM LEE-CFICLEAN THRU LEE-CFICLEAN-E
033400     PERFORM PROCESA-NAVIO THRU PROCESA-NAVIO-E         UNTIL FIM-CFICLEAN
033500     PERFORM IMPRIME-RODAPE THRU IMPRIME-RODAPE-E
033600     PERFORM ESTADISTICAS THRU ESTADISTICAS-E
033700     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
033800     STOP RUN.
033900 000-MAIN-E. EXIT.
034000
034100******************************************************************
034200*                  A P E R T U R A   D E   A R C H I V O S       *
034300******************************************************************
034400 ABRE-ARCHIVOS SECTION.
034500     OPEN INPUT  ULTDOC
034600     OPEN INPUT  CFI-CLEAN
034700     OPEN INPUT  COEFICIENTES
034800     OPEN OUTPUT SUGESTAO
034900     OPEN OUTPUT PREVISAO
035000     OPEN OUTPUT RELATORIO
035100
035200     IF FS-ULTDOC NOT = "00"
035250        MOVE "ULTDOC.DAT"    TO ARQ-ERRO
035280        MOVE FS-ULTDOC       TO FS-ERRO
035300        GO TO ABRE-ARCHIVOS-ERRO
035700     END-IF
035800     IF FS-CFICLEAN NOT = "00"
035850        MOVE "CFI-CLEAN.DAT" TO ARQ-ERRO
035880        MOVE FS-CFICLEAN     TO FS-ERRO
035900        GO TO ABRE-ARCHIVOS-ERRO
036300     END-IF
036400     IF FS-SUGEST NOT = "00" OR FS-PREVIS NOT = "00"
036500                      OR FS-RELAT NOT = "00"
036550        MOVE "SALIDAS"       TO ARQ-ERRO
036580        MOVE FS-SUGEST       TO FS-ERRO
036600        GO TO ABRE-ARCHIVOS-ERRO
037000     END-IF.
037050
037060     GO TO ABRE-ARCHIVOS-E.
037070
037080 ABRE-ARCHIVOS-ERRO.
037090     DISPLAY ">>> ERROR AL ABRIR " ARQ-ERRO ", STATUS: " FS-ERRO
037095             UPON CONSOLE
037097     MOVE 91 TO RETURN-CODE
037099     STOP RUN.
037100 ABRE-ARCHIVOS-E. EXIT.
037200
037300******************************************************************
037400*   OBTIENE-FECHA-HOY - FECHA DE PROCESO, BASE DE LA PROYECCION *
037500******************************************************************
037600 OBTIENE-FECHA-HOY SECTION.
037700     ACCEPT WKS-HOJE FROM DATE YYYYMMDD
037800     MOVE WKS-HOJE TO WKS-JUL-DATA-ENTR
037900     PERFORM CONVIERTE-FECHA-JULIANO THRU CONVIERTE-FECHA-JULIANO-E
038000     MOVE WKS-JULIANO TO WKS-JULIANO-HOJE.
038100 OBTIENE-FECHA-HOY-E. EXIT.
038200
038300******************************************************************
038400*   CARGA-TABLA-ULTDOC - CARGA ULTDOC.DAT COMPLETO A MEMORIA     *
038500******************************************************************
038600 CARGA-TABLA-ULTDOC SECTION.
038700     PERFORM LEE-ULTDOC THRU LEE-ULTDOC-E
038800     PERFORM CARREGA-UMA-LINHA-ULTDOC THRU
038805            CARREGA-UMA-LINHA-ULTDOC-E UNTIL FIM-ULTDOC.
038900 CARGA-TABLA-ULTDOC-E. EXIT.
039000
039100*    CARREGA-UMA-LINHA-ULTDOC - UNA VUELTA DEL LAZO DE CARGA DE
039200*    ULTDOC.DAT; SE NECESITA COMPLETA EN MEMORIA PORQUE CADA
039300*    NAVIO DE CFI-CLEAN.DAT VA A BUSCAR AQUI SU PROPIA FECHA DE
039400*    ULTIMA DOCAGEM (VER BUSCA-ULTDOC-NAVIO).
039500 CARREGA-UMA-LINHA-ULTDOC SECTION.
039600     ADD 1                 TO WKS-QTD-ULTDOC
039700     SET WKS-I-ULT         TO WKS-QTD-ULTDOC
039800     MOVE ULT-NAVIO-NOME   TO WKS-ULT-NOME (WKS-I-ULT)
039900     MOVE ULT-DATA-DOCAGEM TO WKS-ULT-DATA (WKS-I-ULT)
040000     PERFORM LEE-ULTDOC THRU LEE-ULTDOC-E.
040100 CARREGA-UMA-LINHA-ULTDOC-E. EXIT.
040200
040300*    LEE-ULTDOC - AVANZA AL SIGUIENTE REGISTRO DE ULTDOC.DAT.
040400 LEE-ULTDOC SECTION.
040500     READ ULTDOC NEXT RECORD
040600       AT END
040700          MOVE 1 TO WKS-FIM-ULTDOC
040800     END-READ.
040900 LEE-ULTDOC-E. EXIT.
041000
041100******************************************************************
041200*   LEE-COEFICIENTES - EL ARCHIVO TRAE UNA SOLA LINEA, GRABADA    *
041300*   POR LA PLANILLA DE REGRESION. SI VIENE VACIO O NO EXISTE ES   *
041400*   PORQUE TODAVIA NO SE AJUSTO NINGUN MODELO PARA LA FLOTA Y     *
041500*   EL LOTE TIENE QUE SEGUIR EN MODO DE RESPALDO (SIN PROYECCION  *
041600*   NUMERICA, SOLO SUGERENCIA GENERICA).                         *
041700******************************************************************
041800 LEE-COEFICIENTES SECTION.
041900     MOVE 0 TO WKS-MODELO-OK
042000     READ COEFICIENTES
042100       AT END
042200          DISPLAY ">>> AVISO: COEFICIENTES.DAT VACIO O AUSENTE - "
042300                  "SE TRABAJA EN MODO DE RESPALDO (SIN MODELO)."
042400       NOT AT END
042500          MOVE COEF-INTERCEPT TO WKS-COEF-INTERCEPT
042600          MOVE COEF-DIAS      TO WKS-COEF-DIAS
042700          MOVE COEF-TRIM      TO WKS-COEF-TRIM
042800          MOVE COEF-DESLOC    TO WKS-COEF-DESLOC
042900          MOVE 1              TO WKS-MODELO-OK
043000     END-READ.
043100 LEE-COEFICIENTES-E. EXIT.
043200
043300******************************************************************
043400*   SANEA-COEFICIENTES - LA PLANILLA DE REGRESION A VECES AJUSTA  *
043500*   UN COEFICIENTE DE DIAS FUERA DE UN RANGO FISICAMENTE          *
043600*   RAZONABLE (MUY CHICO, CASI SIN DEGRADACION, O DEMASIADO       *
043700*   GRANDE, LO QUE DISPARARIA EL HPI EN POCOS DIAS) CUANDO LA     *
043800*   CORRIDA DE ENTRENAMIENTO TUVO POCAS FILAS. ANTES DE USAR EL   *
043900*   MODELO PARA PROYECTAR SE ACOTA LA TASA DE DEGRADACION Y EL    *
044000*   INTERCEPTO A LOS LIMITES DEFINIDOS POR INGENIERIA NAVAL,      *
044100*   PARA QUE UN AJUSTE RUIDOSO NO PRODUZCA UNA PROYECCION         *
044200*   ABSURDA EN EL REPORTE.                                       *
044300******************************************************************
044400 SANEA-COEFICIENTES SECTION.
044500*    TASA DE DEGRADACION DIARIA FUERA DE RANGO -> USA EL VALOR
044600*    POR DEFECTO DE LA FLOTA.
044700     IF MODELO-OK
044800        IF WKS-COEF-DIAS <= 0 OR WKS-COEF-DIAS > 0.005000
044900           MOVE WKS-TAXA-DEGRAD-DEFECTO TO WKS-COEF-DIAS
045000        END-IF
045100*       INTERCEPTO FUERA DE LOS LIMITES MINIMO/MAXIMO -> RECORTA
045200*       AL LIMITE MAS CERCANO (CLAMP).
045300        IF WKS-COEF-INTERCEPT < WKS-INTERCEPT-MIN
045400           MOVE WKS-INTERCEPT-MIN TO WKS-COEF-INTERCEPT
045500        ELSE
045600           IF WKS-COEF-INTERCEPT > WKS-INTERCEPT-MAX
045700              MOVE WKS-INTERCEPT-MAX TO WKS-COEF-INTERCEPT
045800           END-IF
045900        END-IF
046000     END-IF.
046100 SANEA-COEFICIENTES-E. EXIT.
046200
046300******************************************************************
046400*   LEE-CFICLEAN - AVANZA AL SIGUIENTE NAVIO A PROCESAR          *
046500******************************************************************
046600 LEE-CFICLEAN SECTION.
046700     READ CFI-CLEAN NEXT RECORD
046800       AT END
046900          MOVE 1 TO WKS-FIM-CFICLEAN
047000     END-READ.
047100 LEE-CFICLEAN-E. EXIT.
047200
047300******************************************************************
047400*   BUSCA-ULTDOC-NAVIO - LOCALIZA LA ULTIMA DOCAGEM DEL NAVIO    *
047500*   QUE ESTA SIENDO PROCESADO (CFI-SHIP-NAME).                  *
047600******************************************************************
047700 BUSCA-ULTDOC-NAVIO SECTION.
047800     MOVE 0 TO WKS-ACHOU-ULT
047900     IF WKS-QTD-ULTDOC > 0
048000        SET WKS-I-ULT TO 1
048100        PERFORM COMPARA-UM-ULT-CFI THRU COMPARA-UM-ULT-CFI-E
048200                UNTIL WKS-I-ULT > WKS-QTD-ULTDOC
048300                   OR ACHOU-ULT
048400     END-IF.
048500 BUSCA-ULTDOC-NAVIO-E. EXIT.
048600
048700*    COMPARA-UM-ULT-CFI - COMPARA UNA POSICION DE LA TABLA DE
048800*    ULTIMA DOCAGEM CONTRA EL NAVIO DE CFI-CLEAN.DAT QUE SE ESTA
048900*    PROYECTANDO.
049000 COMPARA-UM-ULT-CFI SECTION.
049100     IF WKS-ULT-NOME (WKS-I-ULT) = CFI-SHIP-NAME
049200        MOVE 1 TO WKS-ACHOU-ULT
049300     ELSE
049400        SET WKS-I-ULT UP BY 1
049500     END-IF.
049600 COMPARA-UM-ULT-CFI-E. EXIT.
049700
049800******************************************************************
049900*   PROCESA-NAVIO - UN NAVIO POR REGISTRO DE CFI-CLEAN.DAT. SI    *
050000*   NO SE ENCUENTRA LA FECHA DE ULTIMA DOCAGEM DEL NAVIO, O SI NO *
050100*   HAY MODELO DE REGRESION ENTRENADO TODAVIA, NO HAY COMO        *
050200*   PROYECTAR UN HPI NUMERICO CONFIABLE - SE EMITE UNA SUGESTAO   *
050300*   DE RESPALDO EN VEZ DE LA PROYECCION COMPLETA.                *
050400******************************************************************
050500 PROCESA-NAVIO SECTION.
050600     ADD 1 TO WKS-NAVIOS-PROCESSADOS
050700     PERFORM BUSCA-ULTDOC-NAVIO THRU BUSCA-ULTDOC-NAVIO-E
050800
050900     IF NOT ACHOU-ULT
051000        ADD 1 TO WKS-NAVIOS-SEM-DOCAGEM
051100        MOVE "FECHA DE ULTIMA DOCAGEM NO ENCONTRADA PARA ESTE "
051200             & "NAVIO." TO WKS-JUSTIFICATIVA
051300        PERFORM EMITE-SUGESTAO-RESPALDO THRU EMITE-SUGESTAO-RESPALDO-E
051400     ELSE
051500        IF NOT MODELO-OK
051600           ADD 1 TO WKS-NAVIOS-SEM-MODELO
051700           MOVE "MODELO DE REGRESION NO ENTRENADO O NO "
051800                & "DISPONIBLE (MENOS DE 5 FILAS DE TREINO)."
051900                TO WKS-JUSTIFICATIVA
052000           PERFORM EMITE-SUGESTAO-RESPALDO THRU EMITE-SUGESTAO-RESPALDO-E
052100        ELSE
052200           PERFORM CALCULA-PROJECAO THRU CALCULA-PROJECAO-E
052300        END-IF
052400     END-IF
052500
052600     PERFORM LEE-CFICLEAN THRU LEE-CFICLEAN-E.
052700 PROCESA-NAVIO-E. EXIT.
052800
052900******************************************************************
053000*   EMITE-SUGESTAO-RESPALDO - GRABA UNA LINEA DE SUGESTAO.DAT     *
053100*   SIN VALORES NUMERICOS DE PROYECCION (QUEDAN EN CERO), SOLO    *
053200*   CON EL CFI_CLEAN DISPONIBLE Y EL TEXTO DE WKS-JUSTIFICATIVA   *
053300*   EXPLICANDO POR QUE ESTE NAVIO NO PUDO PROYECTARSE EN ESTA     *
053400*   CORRIDA - PARA QUE EL REPORTE NO DEJE AL NAVIO SIN MENCIONAR. *
053500******************************************************************
053600 EMITE-SUGESTAO-RESPALDO SECTION.
053700     MOVE CFI-SHIP-NAME      TO SUG-SHIP-NAME
053800     IF ACHOU-ULT
053900        MOVE WKS-ULT-DATA (WKS-I-ULT) TO SUG-DATA-ULT-LIMPEZA
054000     ELSE
054100        MOVE ZERO TO SUG-DATA-ULT-LIMPEZA
054200     END-IF
054300     MOVE ZERO                TO SUG-DATA-IDEAL
054400     MOVE ZERO                TO SUG-DIAS-INTERVENCAO
054500     MOVE ZERO                TO SUG-NIVEL-BIOINCRUST
054600     MOVE CFI-TON-PER-DAY     TO SUG-CFI-CLEAN
054700     MOVE ZERO                TO SUG-MAX-EXTRA-FUEL
054800     MOVE WKS-JUSTIFICATIVA   TO SUG-JUSTIFICATIVA
054900     SET SUG-SEM-MODELO-RESPALDO TO TRUE
055000     MOVE WKS-HOJE            TO SUG-DATA-CORRIDA
055100     MOVE SPACES              TO SUG-FILLER
055200     WRITE REG-SUGESTAO
055300     IF FS-SUGEST NOT = "00"
055400        DISPLAY ">>> ERROR AL GRABAR SUGESTAO, STATUS: "
055500                FS-SUGEST UPON CONSOLE
055600     END-IF
055700
055800     MOVE "0" TO LC1-NIVEL
055900     MOVE SUG-NIVEL-BIOINCRUST TO WKS-NIVEL
056000     PERFORM MONTA-CABECALHO-REPORTE THRU MONTA-CABECALHO-REPORTE-E
056100     MOVE SPACES TO LC3-JUST
056200     MOVE WKS-JUSTIFICATIVA TO LC3-JUST
056300     WRITE LINHA-RELATORIO FROM LIN-CABECALHO-3.
056400 EMITE-SUGESTAO-RESPALDO-E. EXIT.
056500
056600******************************************************************
056700*   CALCULA-PROJECAO - ESTA ES LA SECCION QUE LE DA SENTIDO A     *
056800*   TODO EL LOTE: A PARTIR DE LA PENDIENTE Y EL INTERCEPTO QUE    *
056900*   LA PLANILLA DE REGRESION AJUSTO PARA LA FLOTA, EXTIENDE EL    *
057000*   HPI (INDICE DE PENALIDAD DE CASCO) HACIA ADELANTE, DIA POR    *
057100*   DIA, DESDE LA ULTIMA DOCAGEM DE ESTE NAVIO HASTA HOY Y LUEGO  *
057200*   180 DIAS MAS HACIA EL FUTURO - O HASTA QUE EL HPI LLEGUE AL   *
057300*   UMBRAL DE LIMPIEZA RECOMENDADA (1.025), LO QUE OCURRA         *
057400*   PRIMERO. EL RESULTADO ES LA FECHA IDEAL DE PROXIMA LIMPIEZA   *
057500*   DE CASCO Y EL SOBRECONSUMO MAXIMO PROYECTADO DE COMBUSTIBLE.  *
057600******************************************************************
057700 CALCULA-PROJECAO SECTION.
057800*    PRIMERO SE PASA LA FECHA DE LA ULTIMA DOCAGEM A NUMERO
057900*    JULIANO PARA PODER RESTAR FECHAS SIN ARITMETICA DE
058000*    CALENDARIO (MESES DE DISTINTO LARGO, AÑOS BISIESTOS, ETC).
058100     MOVE WKS-ULT-DATA (WKS-I-ULT) TO WKS-JUL-DATA-ENTR
058200     PERFORM CONVIERTE-FECHA-JULIANO THRU CONVIERTE-FECHA-JULIANO-E
058300     MOVE WKS-JULIANO TO WKS-JULIANO-ULT
058400
058500     COMPUTE WKS-DIAS-DESDE-LIMPEZA =
058600             WKS-JULIANO-HOJE - WKS-JULIANO-ULT
058700
058800*    PUNTO INICIAL DE LA CURVA: EL HPI DE HOY (DIA 0), SEGUN LA
058900*    RECTA AJUSTADA POR LA PLANILLA. NUNCA SE PERMITE UN HPI
059000*    POR DEBAJO DE 1.0 (EL CASCO NUNCA CONSUME MENOS QUE SU
059100*    PROPIO PISO DE CASCO LIMPIO).
059200     COMPUTE WKS-HPI-ATUAL =
059300             WKS-COEF-INTERCEPT
059400           + WKS-COEF-DIAS * WKS-DIAS-DESDE-LIMPEZA
059500     IF WKS-HPI-ATUAL < 1.0
059600        MOVE 1.0 TO WKS-HPI-ATUAL
059700     END-IF
059800
059900     PERFORM CLASSIFICA-NIVEL THRU CLASSIFICA-NIVEL-E
060000     MOVE WKS-HOJE TO WKS-JUL-DATA-SAIDA
060100     PERFORM CALCULA-LINHA-PREVISAO THRU CALCULA-LINHA-PREVISAO-E
060200     MOVE WKS-EXTRA-FUEL TO WKS-MAX-EXTRA-FUEL
060300
060400     MOVE 0      TO WKS-ACHOU-IDEAL
060500     MOVE ZERO   TO WKS-DATA-IDEAL
060600     MOVE ZERO   TO WKS-DIAS-INTERVENCAO
060700
060800*    LA VENTANA DE PROYECCION VA DESDE MAÑANA HASTA 180 DIAS
060900*    DESPUES DE LA ULTIMA DOCAGEM - PASADO ESE HORIZONTE YA NO
061000*    SE LE PIDE CONFIANZA AL MODELO. PROJECTA-UM-DIA CORTA EL
061100*    LAZO ANTES SI ENCUENTRA EL PRIMER DIA CON HPI >= 1.025
061200*    (ACHOU-IDEAL), QUE ES LA FECHA QUE SE RECOMIENDA EN LA
061300*    SUGESTAO DE LIMPIEZA.
061400     COMPUTE WKS-DIA-LIMITE = WKS-DIAS-DESDE-LIMPEZA + 179
061500     COMPUTE WKS-DIA-ATUAL = WKS-DIAS-DESDE-LIMPEZA + 1
061600     PERFORM PROJECTA-UM-DIA THRU PROJECTA-UM-DIA-E
061700             UNTIL WKS-DIA-ATUAL > WKS-DIA-LIMITE
061800                OR ACHOU-IDEAL
061900
062000*    SE RECALCULA EL HPI Y EL NIVEL DE HOY (EL LAZO ANTERIOR LOS
062100*    FUE PISANDO DIA A DIA) PARA QUE LA CABECERA DEL REPORTE Y LA
062200*    LINEA DE SUGESTAO.DAT MUESTREN LA SITUACION ACTUAL DEL
062300*    NAVIO, NO LA DEL ULTIMO DIA PROYECTADO.
062400     COMPUTE WKS-HPI-ATUAL =
062500             WKS-COEF-INTERCEPT
062600           + WKS-COEF-DIAS * WKS-DIAS-DESDE-LIMPEZA
062700     IF WKS-HPI-ATUAL < 1.0
062800        MOVE 1.0 TO WKS-HPI-ATUAL
062900     END-IF
063000     PERFORM CLASSIFICA-NIVEL THRU CLASSIFICA-NIVEL-E
063100
063200     MOVE CFI-SHIP-NAME            TO SUG-SHIP-NAME
063300     MOVE WKS-ULT-DATA (WKS-I-ULT) TO SUG-DATA-ULT-LIMPEZA
063400     MOVE WKS-DATA-IDEAL           TO SUG-DATA-IDEAL
063500     MOVE WKS-DIAS-INTERVENCAO     TO SUG-DIAS-INTERVENCAO
063600     MOVE WKS-NIVEL                TO SUG-NIVEL-BIOINCRUST
063700     MOVE CFI-TON-PER-DAY          TO SUG-CFI-CLEAN
063800     MOVE WKS-MAX-EXTRA-FUEL       TO SUG-MAX-EXTRA-FUEL
063900     MOVE WKS-JUSTIFICATIVA        TO SUG-JUSTIFICATIVA
064000     SET SUG-TEM-MODELO-TREINADO   TO TRUE
064100     MOVE WKS-HOJE                 TO SUG-DATA-CORRIDA
064200     MOVE SPACES                   TO SUG-FILLER
064300     WRITE REG-SUGESTAO
064400     IF FS-SUGEST NOT = "00"
064500        DISPLAY ">>> ERROR AL GRABAR SUGESTAO, STATUS: "
064600                FS-SUGEST UPON CONSOLE
064700     END-IF
064800
064900*    EL TOTAL DE LA FLOTA EN NIVEL 2 O PEOR Y LA SUMA DEL MAXIMO
065000*    SOBRECONSUMO VAN AL PIE DEL REPORTE (IMPRIME-RODAPE).
065100     IF WKS-NIVEL >= 2
065200        ADD 1 TO WKS-NAVIOS-NIVEL-2-MAIS
065300     END-IF
065400     ADD WKS-MAX-EXTRA-FUEL TO WKS-SOMA-MAX-EXTRA-FUEL
065500
065600     PERFORM IMPRIME-RELATORIO THRU IMPRIME-RELATORIO-E.
065700 CALCULA-PROJECAO-E. EXIT.
065800
065900******************************************************************
066000*   PROJECTA-UM-DIA - UN PASO DEL LAZO DE PROYECCION. AVANZA UN   *
066100*   DIA, RECALCULA EL HPI DE ESE DIA CON LA MISMA RECTA, GRABA LA *
066200*   LINEA DE PREVISAO-DIARIA.DAT Y VERIFICA SI YA SE CRUZARON LOS *
066300*   DOS UMBRALES QUE INTERESAN: EL UMBRAL DE DECISION (DONDE      *
066400*   CONVIENE PROGRAMAR LA LIMPIEZA) Y EL UMBRAL DE LIMPIEZA       *
066500*   IDEAL (DONDE EL LAZO SE DETIENE).                             *
066600******************************************************************
066700 PROJECTA-UM-DIA SECTION.
066800     COMPUTE WKS-JULIANO-PROJ =
066900             WKS-JULIANO-ULT + WKS-DIA-ATUAL
067000     MOVE WKS-JULIANO-PROJ TO WKS-JULIANO
067100     PERFORM CONVIERTE-JULIANO-FECHA THRU CONVIERTE-JULIANO-FECHA-E
067200
067300     COMPUTE WKS-HPI-ATUAL =
067400             WKS-COEF-INTERCEPT
067500           + WKS-COEF-DIAS * WKS-DIA-ATUAL
067600     IF WKS-HPI-ATUAL < 1.0
067700        MOVE 1.0 TO WKS-HPI-ATUAL
067800     END-IF
067900
068000     PERFORM CALCULA-LINHA-PREVISAO THRU CALCULA-LINHA-PREVISAO-E
068100
068200     IF WKS-EXTRA-FUEL > WKS-MAX-EXTRA-FUEL
068300        MOVE WKS-EXTRA-FUEL TO WKS-MAX-EXTRA-FUEL
068400     END-IF
068500
068600*    UMBRAL DE DECISION: EL PRIMER DIA EN QUE CONVENDRIA EMPEZAR A
068700*    PROGRAMAR LA LIMPIEZA, PERO SOLO SE GUARDA LA PRIMERA VEZ
068800*    QUE SE CRUZA (DE AHI EL "IF NOT ACHOU-IDEAL" - NO SE PISA
068900*    CON UN VALOR MAS TARDIO SI EL UMBRAL IDEAL TODAVIA NO SE
069000*    ALCANZO).
069100     IF WKS-HPI-ATUAL >= WKS-HPI-LIMITE-DECISAO
069200        IF NOT ACHOU-IDEAL
069300           MOVE WKS-JUL-DATA-SAIDA TO WKS-DATA-IDEAL
069400           MOVE WKS-DIA-ATUAL      TO WKS-DIAS-INTERVENCAO
069500        END-IF
069600     END-IF
069700*    UMBRAL IDEAL (1.025): AQUI SI SE PISA EL VALOR ANTERIOR,
069800*    PORQUE ESTA ES LA FECHA DEFINITIVA QUE SE RECOMIENDA, Y
069900*    ADEMAS SE PRENDE ACHOU-IDEAL PARA QUE EL LAZO DE
070000*    CALCULA-PROJECAO SE DETENGA AQUI MISMO.
070100     IF WKS-HPI-ATUAL >= WKS-HPI-THRESHOLD
070200        MOVE WKS-JUL-DATA-SAIDA TO WKS-DATA-IDEAL
070300        MOVE WKS-DIA-ATUAL      TO WKS-DIAS-INTERVENCAO
070400        MOVE 1 TO WKS-ACHOU-IDEAL
070500     END-IF
070600     ADD 1 TO WKS-DIA-ATUAL.
070700 PROJECTA-UM-DIA-E. EXIT.
070800
070900******************************************************************
071000*   CLASSIFICA-NIVEL - TRADUCE EL HPI NUMERICO DE HOY A UN NIVEL  *
071100*   DE BIOINCRUSTACION DE 0 A 4 Y AL TEXTO DE JUSTIFICATIVA QUE   *
071200*   VA A SUGESTAO.DAT Y AL REPORTE - LOS UMBRALES SON LOS MISMOS  *
071300*   QUE USA INGENIERIA NAVAL PARA DECIDIR CUANDO PROGRAMAR UNA    *
071400*   LIMPIEZA DE CASCO.                                            *
071500******************************************************************
071600 CLASSIFICA-NIVEL SECTION.
071700*    4 = SOBRECONSUMO SEVERO, YA PASO LARGAMENTE EL PUNTO DE
071800*    LIMPIEZA RECOMENDADA.
071900     EVALUATE TRUE
072000        WHEN WKS-HPI-ATUAL >= 1.08
072100           MOVE 4 TO WKS-NIVEL
072200           MOVE "NIVEL 4 - URGENTE: INCRUSTACION SEVERA, "
072300                & "LIMPIEZA INMEDIATA RECOMENDADA."
072400                TO WKS-JUSTIFICATIVA
072500*       3 = SOBRECONSUMO ALTO, YA DEBERIA HABER SIDO LIMPIADO.
072600        WHEN WKS-HPI-ATUAL >= 1.06
072700           MOVE 3 TO WKS-NIVEL
072800           MOVE "NIVEL 3 - CRITICO: ALTO SOBRECONSUMO DE "
072900                & "COMBUSTIBLE POR BIOINCRUSTACION."
073000                TO WKS-JUSTIFICATIVA
073100*       2 = ESTE ES EL UMBRAL DE LIMPIEZA IDEAL (1.025) - A PARTIR
073200*       DE AQUI CONVIENE PROGRAMAR LA DOCAGEM EN EL CORTO PLAZO.
073300        WHEN WKS-HPI-ATUAL >= 1.025
073400           MOVE 2 TO WKS-NIVEL
073500           MOVE "NIVEL 2 - ALERTA: SE RECOMIENDA PROGRAMAR "
073600                & "LIMPIEZA DE CASCO EN EL CORTO PLAZO."
073700                TO WKS-JUSTIFICATIVA
073800        WHEN WKS-HPI-ATUAL > 1.00
073900           MOVE 1 TO WKS-NIVEL
074000           MOVE "NIVEL 1 - ATENCION: BIOINCRUSTACION INICIAL, "
074100                & "SIN ACCION INMEDIATA."
074200                TO WKS-JUSTIFICATIVA
074300        WHEN OTHER
074400           MOVE 0 TO WKS-NIVEL
074500           MOVE "NIVEL 0 - LIMPIO: CASCO SIN BIOINCRUSTACION "
074600                & "RELEVANTE."
074700                TO WKS-JUSTIFICATIVA
074800     END-EVALUATE.
074900 CLASSIFICA-NIVEL-E. EXIT.
075000
075100******************************************************************
075200*   CALCULA-LINHA-PREVISAO - PARA UN DIA DADO DE LA PROYECCION,   *
075300*   CONVIERTE EL HPI EN LAS TRES CIFRAS QUE EL REPORTE Y          *
075400*   PREVISAO-DIARIA.DAT NECESITAN: PORCENTAJE DE ARRASTRE         *
075500*   (DRAG-PCT) SOBRE EL CONSUMO DE CASCO LIMPIO, TONELADAS         *
075600*   EXTRA DE COMBUSTIBLE QUE ESE ARRASTRE REPRESENTA, Y EL        *
075700*   PORCENTAJE ESTIMADO DE COBERTURA DE BIOINCRUSTACION DEL       *
075800*   CASCO (VER CALCULA-COBERTURA).                                *
075900******************************************************************
076000 CALCULA-LINHA-PREVISAO SECTION.
076100*    PORCENTAJE DE ARRASTRE: CUANTO MAS CONSUME EL NAVIO HOY
076200*    RESPECTO DE SU PROPIO PISO DE CASCO LIMPIO (HPI = 1.0 ES
076300*    0% DE ARRASTRE).
076400     COMPUTE WKS-DRAG-PCT = (WKS-HPI-ATUAL - 1.0) * 100.0
076500     IF WKS-DRAG-PCT < 0
076600        MOVE 0 TO WKS-DRAG-PCT
076700     END-IF
076800
076900*    EL SOBRECONSUMO EN TONELADAS/DIA ES EL ARRASTRE APLICADO
077000*    SOBRE EL CFI_CLEAN DE ESTE NAVIO EN PARTICULAR (CADA NAVIO
077100*    TIENE SU PROPIO PISO DE CONSUMO, SEGUN SU PORTE Y RUTA).
077200     COMPUTE WKS-EXTRA-FUEL =
077300             CFI-TON-PER-DAY * (WKS-HPI-ATUAL - 1.0)
077400     IF WKS-EXTRA-FUEL < 0
077500        MOVE 0 TO WKS-EXTRA-FUEL
077600     END-IF
077700
077800     PERFORM CALCULA-COBERTURA THRU CALCULA-COBERTURA-E
077900
078000     MOVE CFI-SHIP-NAME       TO PRED-SHIP-NAME
078100     MOVE WKS-JUL-DATA-SAIDA  TO PRED-DATE
078200     MOVE WKS-HPI-ATUAL       TO PRED-HPI
078300     MOVE WKS-DRAG-PCT        TO PRED-DRAG-PCT
078400     MOVE WKS-EXTRA-FUEL      TO PRED-EXTRA-FUEL
078500     MOVE WKS-COBERTURA-PCT   TO PRED-COBERTURA-PCT
078600     MOVE WKS-NIVEL           TO PRED-NIVEL-BIOINCRUST
078700     MOVE WKS-HOJE            TO PRED-DATA-CORRIDA
078800     MOVE SPACES              TO PRED-FILLER
078900     WRITE REG-PREVISAO
079000     IF FS-PREVIS NOT = "00"
079100        DISPLAY ">>> ERROR AL GRABAR PREVISAO, STATUS: "
079200                FS-PREVIS UPON CONSOLE
079300     ELSE
079400        ADD 1 TO WKS-LINHAS-PREVISAO
079500     END-IF
079600
079700     MOVE WKS-JUL-DATA-SAIDA  TO LD-DATA
079800     MOVE WKS-HPI-ATUAL       TO LD-HPI
079900     MOVE WKS-DRAG-PCT        TO LD-DRAG
080000     MOVE WKS-EXTRA-FUEL      TO LD-FUEL
080100     MOVE WKS-COBERTURA-PCT   TO LD-COBERTURA
080200     WRITE LINHA-RELATORIO FROM LIN-DETALHE.
080300 CALCULA-LINHA-PREVISAO-E. EXIT.
080400
080500******************************************************************
080600*   CALCULA-COBERTURA - LA ESTADISTICA DE SUBMARINISMO DE         *
080700*   INGENIERIA NAVAL MUESTRA QUE LA COBERTURA DE INCRUSTACION     *
080800*   DEL CASCO NO CRECE AL MISMO RITMO QUE EL HPI EN TODO EL       *
080900*   RANGO: AL PRINCIPIO CASI NO HAY COBERTURA VISIBLE AUNQUE YA   *
081000*   HAYA ALGO DE ARRASTRE, Y DESPUES DEL UMBRAL DE LIMPIEZA LA    *
081100*   COBERTURA SUBE MUY RAPIDO. POR ESO SE USA UN MAPEO LINEAL     *
081200*   POR TRAMOS EN VEZ DE UNA SOLA RECTA, CALIBRADO CONTRA LOS     *
081300*   CASOS REALES QUE SE LIMPIARON EN EL ULTIMO DOCKING.           *
081400******************************************************************
081500 CALCULA-COBERTURA SECTION.
081600*    TRAMO 1: HPI HASTA 1.025 (CASCO PRACTICAMENTE LIMPIO) ->
081700*    COBERTURA DE 0% A 1%.
081800     EVALUATE TRUE
081900        WHEN WKS-HPI-ATUAL <= 1.025
082000           COMPUTE WKS-COBERTURA-PCT =
082100              0.0 + ((WKS-HPI-ATUAL - 1.000) /
082200                     (1.025 - 1.000)) * (1.0 - 0.0)
082300*       TRAMO 2: HPI DE 1.025 A 1.050 -> COBERTURA DE 1% A 15%,
082400*       YA EMPIEZA A NOTARSE LA INCRUSTACION.
082500        WHEN WKS-HPI-ATUAL <= 1.050
082600           COMPUTE WKS-COBERTURA-PCT =
082700              1.0 + ((WKS-HPI-ATUAL - 1.025) /
082800                     (1.050 - 1.025)) * (15.0 - 1.0)
082900*       TRAMO 3: HPI DE 1.050 A 1.100 -> COBERTURA DE 15% A 40%.
083000        WHEN WKS-HPI-ATUAL <= 1.100
083100           COMPUTE WKS-COBERTURA-PCT =
083200              15.0 + ((WKS-HPI-ATUAL - 1.050) /
083300                      (1.100 - 1.050)) * (40.0 - 15.0)
083400*       TRAMO 4: HPI POR ENCIMA DE 1.100 -> COBERTURA DE 40% A
083500*       100%, INCRUSTACION SEVERA EN TODO EL CASCO.
083600        WHEN OTHER
083700           COMPUTE WKS-COBERTURA-PCT =
083800              40.0 + ((WKS-HPI-ATUAL - 1.100) /
083900                      (1.200 - 1.100)) * (100.0 - 40.0)
084000     END-EVALUATE
084100*    EL MAPEO POR TRAMOS PUEDE DEVOLVER UN POCO POR ENCIMA DE
084200*    100 O POR DEBAJO DE 0 EN LOS EXTREMOS DEL RANGO - SE ACOTA
084300*    AL RANGO VALIDO DE UN PORCENTAJE.
084400     IF WKS-COBERTURA-PCT > 100.0
084500        MOVE 100.0 TO WKS-COBERTURA-PCT
084600     END-IF
084700     IF WKS-COBERTURA-PCT < 0.0
084800        MOVE 0.0 TO WKS-COBERTURA-PCT
084900     END-IF.
085000*    EL REPORTE MUESTRA LA COBERTURA CON 2 DECIMALES - EL COMPUTE
085100*    ROUNDED DEJA EL VALOR YA REDONDEADO HALF-UP, SIN TENER QUE
085200*    LLAMAR A NINGUNA FUNCION DE REDONDEO DE LA PLATAFORMA.
085300     COMPUTE WKS-COBERTURA-X100 ROUNDED =
085400             WKS-COBERTURA-PCT * 100
085500     COMPUTE WKS-COBERTURA-PCT =
085600             WKS-COBERTURA-X100 / 100.
085700 CALCULA-COBERTURA-E. EXIT.
085800
085900******************************************************************
086000*   CONVIERTE-FECHA-JULIANO - CCYYMMDD -> NUMERO JULIANO         *
086100******************************************************************
086200 CONVIERTE-FECHA-JULIANO SECTION.
086300     DIVIDE WKS-JUL-DATA-ENTR BY 10000
086400            GIVING WKS-JUL-ANO REMAINDER WKS-JUL-RESTO-AM
086500     DIVIDE WKS-JUL-RESTO-AM BY 100
086600            GIVING WKS-JUL-MES REMAINDER WKS-JUL-DIA
086700
086800     COMPUTE WKS-JUL-A   = (WKS-JUL-MES - 14) / 12
086900     COMPUTE WKS-JUL-T1  =
087000             1461 * (WKS-JUL-ANO + 4800 + WKS-JUL-A) / 4
087100     COMPUTE WKS-JUL-T2  =
087200             367 * (WKS-JUL-MES - 2 - (WKS-JUL-A * 12)) / 12
087300     COMPUTE WKS-JUL-T3A =
087400             (WKS-JUL-ANO + 4900 + WKS-JUL-A) / 100
087500     COMPUTE WKS-JUL-T3  = 3 * WKS-JUL-T3A / 4
087600     COMPUTE WKS-JULIANO =
087700             WKS-JUL-DIA - 32075 + WKS-JUL-T1 + WKS-JUL-T2
087800             - WKS-JUL-T3.
087900 CONVIERTE-FECHA-JULIANO-E. EXIT.
088000
088100******************************************************************
088200*   CONVIERTE-JULIANO-FECHA - NUMERO JULIANO -> CCYYMMDD         *
088300******************************************************************
088400 CONVIERTE-JULIANO-FECHA SECTION.
088500     COMPUTE WKS-REV-L   = WKS-JULIANO + 68569
088600     COMPUTE WKS-REV-N   = 4 * WKS-REV-L / 146097
088700     COMPUTE WKS-REV-T1  = (146097 * WKS-REV-N + 3) / 4
088800     COMPUTE WKS-REV-L   = WKS-REV-L - WKS-REV-T1
088900     COMPUTE WKS-REV-Y   = 4000 * (WKS-REV-L + 1) / 1461001
089000     COMPUTE WKS-REV-T2  = 1461 * WKS-REV-Y / 4
089100     COMPUTE WKS-REV-L   = WKS-REV-L - WKS-REV-T2 + 31
089200     COMPUTE WKS-REV-M   = 80 * WKS-REV-L / 2447
089300     COMPUTE WKS-REV-T3  = 2447 * WKS-REV-M / 80
089400     COMPUTE WKS-REV-D   = WKS-REV-L - WKS-REV-T3
089500     COMPUTE WKS-REV-T4  = WKS-REV-M / 11
089600     COMPUTE WKS-REV-M   = WKS-REV-M + 2 - (12 * WKS-REV-T4)
089700     COMPUTE WKS-REV-Y   = 100 * (WKS-REV-N - 49)
089800                            + WKS-REV-Y + WKS-REV-T4
089900     COMPUTE WKS-JUL-DATA-SAIDA =
090000             (WKS-REV-Y * 10000) + (WKS-REV-M * 100) + WKS-REV-D.
090100 CONVIERTE-JULIANO-FECHA-E. EXIT.
090200
090300******************************************************************
090400*                   I M P R E S I O N   D E L   R E P O R T E    *
090500******************************************************************
090600 IMPRIME-RELATORIO SECTION.
090700     MOVE SUG-NIVEL-BIOINCRUST TO WKS-NIVEL
090800     PERFORM MONTA-CABECALHO-REPORTE THRU MONTA-CABECALHO-REPORTE-E
090900     MOVE SPACES TO LC3-JUST
091000     MOVE WKS-JUSTIFICATIVA TO LC3-JUST
091100     WRITE LINHA-RELATORIO FROM LIN-CABECALHO-3
091200     WRITE LINHA-RELATORIO FROM LIN-DETALHE-TITULO.
091300 IMPRIME-RELATORIO-E. EXIT.
091400
091500*    MONTA-CABECALHO-REPORTE - ARMA LAS TRES LINEAS DE CABECERA
091600*    DEL NAVIO: NOMBRE Y NIVEL DE BIOINCRUSTACION, FECHAS DE
091700*    ULTIMA DOCAGEM Y PROXIMA LIMPIEZA IDEAL, Y LA JUSTIFICATIVA
091800*    EN TEXTO. SE USA TANTO PARA LA PROYECCION COMPLETA COMO
091900*    PARA LA SUGESTAO DE RESPALDO.
092000 MONTA-CABECALHO-REPORTE SECTION.
092100     WRITE LINHA-RELATORIO FROM SPACES AFTER ADVANCING PAGE
092200     MOVE SPACES TO LC1-NAVIO
092300     MOVE CFI-SHIP-NAME TO LC1-NAVIO
092400     EVALUATE WKS-NIVEL
092500        WHEN 4 MOVE "4 - URGENTE"  TO LC1-NIVEL
092600        WHEN 3 MOVE "3 - CRITICO"  TO LC1-NIVEL
092700        WHEN 2 MOVE "2 - ALERTA"   TO LC1-NIVEL
092800        WHEN 1 MOVE "1 - ATENCAO"  TO LC1-NIVEL
092900        WHEN OTHER MOVE "0 - LIMPIO" TO LC1-NIVEL
093000     END-EVALUATE
093100     WRITE LINHA-RELATORIO FROM LIN-CABECALHO-1
093200
093300     IF ACHOU-ULT
093400        MOVE WKS-ULT-DATA (WKS-I-ULT) TO LC2-DATA-ULT
093500     ELSE
093600        MOVE ZERO TO LC2-DATA-ULT
093700     END-IF
093800     MOVE CFI-TON-PER-DAY TO LC2-CFI
093900     MOVE WKS-DATA-IDEAL  TO LC2-DATA-IDEAL
094000     WRITE LINHA-RELATORIO FROM LIN-CABECALHO-2
094100
094200     MOVE WKS-DIAS-INTERVENCAO TO LC3-DIAS.
094300 MONTA-CABECALHO-REPORTE-E. EXIT.
094400
094500******************************************************************
094600*   IMPRIME-RODAPE - TOTALES DE FLOTA (REGLA DE REPORTE)         *
094700******************************************************************
094800 IMPRIME-RODAPE SECTION.
094900     WRITE LINHA-RELATORIO FROM SPACES AFTER ADVANCING PAGE
095000     MOVE WKS-NAVIOS-PROCESSADOS   TO LR1-QTD
095100     WRITE LINHA-RELATORIO FROM LIN-RODAPE-1
095200     MOVE WKS-NAVIOS-NIVEL-2-MAIS  TO LR2-QTD
095300     WRITE LINHA-RELATORIO FROM LIN-RODAPE-2
095400     MOVE WKS-SOMA-MAX-EXTRA-FUEL  TO LR3-QTD
095500     WRITE LINHA-RELATORIO FROM LIN-RODAPE-3.
095600 IMPRIME-RODAPE-E. EXIT.
095700
095800******************************************************************
095900*                     E S T A D I S T I C A S                    *
096000******************************************************************
096100 ESTADISTICAS SECTION.
096200     DISPLAY "****************************************".
096300     MOVE WKS-NAVIOS-PROCESSADOS TO WKS-MASCARA
096400     DISPLAY "NAVIOS PROCESADOS        : " WKS-MASCARA
096500     MOVE WKS-NAVIOS-SEM-DOCAGEM TO WKS-MASCARA
096600     DISPLAY "SIN ULTIMA DOCAGEM       : " WKS-MASCARA
096700     MOVE WKS-NAVIOS-SEM-MODELO  TO WKS-MASCARA
096800     DISPLAY "SIN MODELO ENTRENADO     : " WKS-MASCARA
096900     MOVE WKS-NAVIOS-NIVEL-2-MAIS TO WKS-MASCARA
097000     DISPLAY "NAVIOS NIVEL >= 2        : " WKS-MASCARA
097100     MOVE WKS-LINHAS-PREVISAO    TO WKS-MASCARA
097200     DISPLAY "LINEAS DE PREVISAO       : " WKS-MASCARA
097300     MOVE WKS-SOMA-MAX-EXTRA-FUEL TO WKS-MASCARA-V
097400     DISPLAY "PICO DE SOBRECONSUMO FLOTA: " WKS-MASCARA-V
097500     DISPLAY "****************************************".
097600 ESTADISTICAS-E. EXIT.
097700
097800******************************************************************
097900*                  C I E R R E   D E   A R C H I V O S           *
098000******************************************************************
098100 CIERRA-ARCHIVOS SECTION.
098200     CLOSE ULTDOC CFI-CLEAN COEFICIENTES SUGESTAO PREVISAO
098300           RELATORIO.
098400 CIERRA-ARCHIVOS-E. EXIT.
