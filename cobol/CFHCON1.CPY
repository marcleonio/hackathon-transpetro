000100******************************************************************
000200*   COPY CFHCON1                                                *
000300*   REGISTRO DE CONSUMO DE COMBUSTIBLE (ARCHIVO CONSUMO.DAT)     *
000400*   LLAVE = SESSION-ID (ENLACE CON REG-EVENTO). SOLO ENTRA EN    *
000500*   LA TABLA DE CONSUMO EN WORKING-STORAGE CUANDO LA CANTIDAD    *
000600*   REPORTADA ES MAYOR QUE CERO - LINEA EN CERO ES SENSOR CAIDO  *
000700*   O TRAMO SIN MEDICION, SE DESCARTA EN CFHM1C01.               *
000800*   EL TIPO DE COMBUSTIBLE Y EL TANQUE DE ORIGEN VIENEN DE LA    *
000900*   MISMA EXTRACCION DE SENSORES DE SALA DE MAQUINAS Y QUEDAN    *
001000*   DISPONIBLES PARA CRUZAR CONSUMO POR TIPO DE COMBUSTIBLE, UN  *
001100*   ANALISIS QUE HOY HACE LA GERENCIA DE COMBUSTIBLES FUERA DE   *
001200*   ESTE LOTE.                                                   *
001300******************************************************************
001400 01  REG-CONSUMO.
001500     02  CON-SESSION-ID            PIC X(50).
001600     02  CON-QUANTITY              PIC S9(7)V9(3) COMP-3.
001700     02  CON-DESCRICAO             PIC X(100).
001800*        TIPO DE COMBUSTIBLE - 1=HFO (PESADO), 2=MDO (DESTILADO),
001900*        3=LNG (GAS NATURAL LICUADO, FLOTA NUEVA).
002000     02  CON-TIPO-COMBUSTIVEL-IND  PIC 9(01) VALUE 1.
002100         88  CON-COMBUSTIVEL-HFO              VALUE 1.
002200         88  CON-COMBUSTIVEL-MDO              VALUE 2.
002300         88  CON-COMBUSTIVEL-LNG              VALUE 3.
002400     02  CON-TANQUE-ORIGEM         PIC X(10).
002500     02  CON-DATA-LEITURA          PIC 9(08).
002600     02  CON-DATA-LEITURA-R REDEFINES CON-DATA-LEITURA.
002700         04  CON-ANO-LEITURA        PIC 9(04).
002800         04  CON-MES-LEITURA        PIC 9(02).
002900         04  CON-DIA-LEITURA        PIC 9(02).
003000     02  CON-FILLER                PIC X(26).
